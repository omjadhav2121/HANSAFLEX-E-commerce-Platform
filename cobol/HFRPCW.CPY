000100*****************************************************************
000110*                                                                *
000120*             H F R P C W  -  REGION PRICING CONFIG              *
000130*                                                                *
000140*    VAT-percentage-by-region table.  One row per sales region, *
000150*    region code is the unique key.  Loaded once at the start   *
000160*    of each run into RPC-TABLE and scanned by RPC-REGION.      *
000170*                                                                *
000180*    MAINTENANCE                                                *
000190*    -----------                                                *
000200*    2018/06/01 GKW  Original layout for EU VAT rollout.        *
000210*    2021/02/22 SDN  Extended to APAC/US/LATAM/AFRICA regions.  *
000220*                                                                *
000230*****************************************************************
000240*
000250 01  RPC-FILE-REC.
000260     03  RPC-REGION                  PIC  X(10).
000270     03  RPC-VAT-PERCENTAGE          PIC  S9(03)V9(02) COMP-3.
000280     03  FILLER                      PIC  X(07).
000290*
000300*****************************************************************
000310*    R P C   T A B L E  -  in-memory VAT-rate snapshot          *
000320*****************************************************************
000330*
000340 78  RPC-MAXOCC                      VALUE 50.
000350 01  RPC-TABLE.
000360     03  RPC-ENTRY OCCURS 50 TIMES
000370                   INDEXED BY RPC-IDX.
000380         05  RPC-T-REGION            PIC  X(10).
000390         05  RPC-T-VAT-PCT           PIC  S9(03)V9(02) COMP-3.
000400         05  FILLER                  PIC  X(07).
000410 01  RPC-COUNT                       PIC  9(03) COMP VALUE 0.
000420 01  RPC-SEARCH-IDX                  PIC  9(03) COMP VALUE 0.
000430 01  RPC-FOUND-SW                    PIC  X(01) VALUE "N".
000440     88  RPC-FOUND                   VALUE "Y".
000450     88  RPC-NOT-FOUND                VALUE "N".
