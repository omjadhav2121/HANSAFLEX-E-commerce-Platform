000100*****************************************************************
000110*                                                                *
000120*               H F C U R T W  -  CURRENCY BY REGION             *
000130*                                                                *
000140*    Fixed reference table of permitted ISO-4217 currency codes *
000150*    for each recognised sales region.  Region and currency     *
000160*    codes are matched case-insensitively by HFCURVAL; callers  *
000170*    normalise to upper case before calling.  A region absent   *
000180*    from this table is unrecognised and is rejected.           *
000190*                                                                *
000200*    MAINTENANCE                                                *
000210*    -----------                                                *
000220*    2021/02/22 SDN  Original table, EU/US/APAC only.           *
000230*    2023/07/30 TLC  Added LATAM/AFRICA/MIDDLE EAST and the     *
000240*                     single-country APAC aliases, request      *
000250*                     #4388 (regional currency compliance).     *
000260*                                                                *
000270*****************************************************************
000280*
000290 78  CRT-MAXOCC                      VALUE 22.
000300 78  CRT-MAXCUR                      VALUE 12.
000310 01  CURRENCY-REGION-VALUES.
000320     03  FILLER PIC X(53) VALUE
000330         "EU             01EUR                                 ".
000340     03  FILLER PIC X(53) VALUE
000350         "EUROPE         01EUR                                 ".
000360     03  FILLER PIC X(53) VALUE
000370         "US             01USD                                 ".
000380     03  FILLER PIC X(53) VALUE
000390         "USA            01USD                                 ".
000400     03  FILLER PIC X(53) VALUE
000410         "UNITED STATES  01USD                                 ".
000420     03  FILLER PIC X(53) VALUE
000430         "APAC           12SGDJPYAUDHKDCNYKRWTHBMYRIDRPHPVNDINR".
000440     03  FILLER PIC X(53) VALUE
000450         "ASIA           12SGDJPYAUDHKDCNYKRWTHBMYRIDRPHPVNDINR".
000460     03  FILLER PIC X(53) VALUE
000470         "SINGAPORE      01SGD                                 ".
000480     03  FILLER PIC X(53) VALUE
000490         "JAPAN          01JPY                                 ".
000500     03  FILLER PIC X(53) VALUE
000510         "AUSTRALIA      01AUD                                 ".
000520     03  FILLER PIC X(53) VALUE
000530         "HONG KONG      01HKD                                 ".
000540     03  FILLER PIC X(53) VALUE
000550         "CHINA          01CNY                                 ".
000560     03  FILLER PIC X(53) VALUE
000570         "SOUTH KOREA    01KRW                                 ".
000580     03  FILLER PIC X(53) VALUE
000590         "THAILAND       01THB                                 ".
000600     03  FILLER PIC X(53) VALUE
000610         "MALAYSIA       01MYR                                 ".
000620     03  FILLER PIC X(53) VALUE
000630         "INDONESIA      01IDR                                 ".
000640     03  FILLER PIC X(53) VALUE
000650         "PHILIPPINES    01PHP                                 ".
000660     03  FILLER PIC X(53) VALUE
000670         "VIETNAM        01VND                                 ".
000680     03  FILLER PIC X(53) VALUE
000690         "INDIA          01INR                                 ".
000700     03  FILLER PIC X(53) VALUE
000710         "LATAM          07USDBRLMXNARSCLPCOPPEN               ".
000720     03  FILLER PIC X(53) VALUE
000730         "AFRICA         07USDEURZARNGNEGPKESGHS               ".
000740     03  FILLER PIC X(53) VALUE
000750         "MIDDLE EAST    08USDEURAEDSARQARKWDBHDOMR            ".*
000760 01  CURRENCY-REGION-TABLE REDEFINES CURRENCY-REGION-VALUES.
000770     03  CRT-ENTRY OCCURS 22 TIMES.
000780         05  CRT-REGION               PIC  X(15).
000790         05  CRT-CURR-COUNT           PIC  9(02).
000800         05  CRT-CURRENCY OCCURS 12 TIMES
000810                          PIC  X(03).
000820 01  CRT-SEARCH-IDX                   PIC  9(02) COMP VALUE 0.
000830 01  CRT-CURR-IDX                     PIC  9(02) COMP VALUE 0.
000840 01  CRT-FOUND-SW                     PIC  X(01) VALUE "N".
000850     88  CRT-FOUND                    VALUE "Y".
000860     88  CRT-NOT-FOUND                VALUE "N".
