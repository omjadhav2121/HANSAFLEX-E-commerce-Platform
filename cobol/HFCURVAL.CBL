000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    HFCURVAL.
000120 AUTHOR.        S D NASH.
000130 INSTALLATION.  HANSAFLEX DATA PROCESSING CTR.
000140 DATE-WRITTEN.  1991/03/18.
000150 DATE-COMPILED.
000160 SECURITY.      HANSAFLEX INTERNAL USE ONLY.
000170*
000180*****************************************************************
000190*                                                                *
000200*        H F C U R V A L  -  CURRENCY-FOR-REGION EDIT           *
000210*                                                                *
000220*    Subprogram.  Validates that a currency code is one of the  *
000230*    currencies permitted for a sales region, against the       *
000240*    fixed table in HFCURTW.CPY.  Region and currency are       *
000250*    compared case-insensitively; the caller's copy of both is  *
000260*    left untouched, the working copy in this program is        *
000270*    trimmed and folded to upper case before the lookup.        *
000280*                                                                *
000290*    CALLING PROTOCOL                                           *
000300*    ----------------                                           *
000310*    CALL "HFCURVAL" USING LK-CURVAL-PARMS.                     *
000320*    Set LK-REGION and LK-CURRENCY before the call; on return    *
000330*    LK-VALID-SW tells the caller whether the pair is good, and *
000340*    LK-REASON-CODE/LK-MESSAGE-TEXT explain a rejection.         *
000350*                                                                *
000360*    CHANGE LOG                                                 *
000370*    ----------                                                 *
000380*    1991/03/18 SDN  Original subprogram, EU-only VAT rollout.  *
000390*    1994/11/02 RJT  Added blank-region and blank-currency       *
000400*                     edits ahead of the table lookup, ticket    *
000410*                     HF-0231 (bad EDI feed data).               *
000420*    1998/12/07 GKW  Y2K review - no date fields in this         *
000430*                     program, no changes required.              *
000440*    2023/07/30 TLC  Extended for LATAM/AFRICA/MIDDLE EAST and   *
000450*                     the single-country APAC aliases, request   *
000460*                     #4388 (regional currency compliance).      *
000470*    2023/09/14 SDN  Rejection messages now list the valid       *
000480*                     region or currency set instead of just     *
000490*                     the code that failed, request #4522.       *
000500*    2024/02/06 TLC  Work areas broken into first-character/     *
000510*                     remainder views for the upcoming region    *
000520*                     grouping report, request #4601.            *
000530*    2025/06/19 GKW  001000-FIND-REGION exits on the matched     *
000540*                     table row, not the row after it; dropped   *
000550*                     the stray back-up of CRT-SEARCH-IDX so     *
000560*                     the currency check reads the region that   *
000570*                     was actually found, request #4699 (a       *
000580*                     region's first configured currency was     *
000590*                     failing edit for its own region).          *
000600*                                                                *
000610*****************************************************************
000620*
000630 ENVIRONMENT DIVISION.
000640*
000650 CONFIGURATION SECTION.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM.
000680*
000690 DATA DIVISION.
000700*
000710 WORKING-STORAGE SECTION.
000720*
000730 01  WS-WORK-REGION-GROUP.
000740     03  WS-WORK-REGION              PIC  X(15)      VALUE SPACES.
000750 01  WS-WORK-REGION-ALPHA REDEFINES WS-WORK-REGION-GROUP.
000760     03  WS-WORK-REGION-FIRST-CHAR   PIC  X(01).
000770     03  WS-WORK-REGION-REST         PIC  X(14).
000780*
000790 01  WS-WORK-CURRENCY-GROUP.
000800     03  WS-WORK-CURRENCY            PIC  X(03)      VALUE SPACES.
000810 01  WS-WORK-CURRENCY-ALPHA REDEFINES WS-WORK-CURRENCY-GROUP.
000820     03  WS-WORK-CURRENCY-FIRST-CHAR PIC  X(01).
000830     03  WS-WORK-CURRENCY-REST       PIC  X(02).
000840*
000850 77  WS-MSG-LEN                      PIC  9(03) COMP  VALUE 0.
000860 77  WS-CUR-LIMIT                    PIC  9(02) COMP  VALUE 0.
000870*
000880 COPY HFCURTW.CPY.
000890*
000900 LINKAGE SECTION.
000910*
000920 01  LK-CURVAL-PARMS.
000930     03  LK-REGION                   PIC  X(15).
000940     03  LK-CURRENCY                 PIC  X(03).
000950     03  LK-VALID-SW                 PIC  X(01).
000960         88  LK-VALID                VALUE "Y".
000970         88  LK-INVALID               VALUE "N".
000980     03  LK-REASON-CODE               PIC  9(02).
000990         88  LK-REASON-OK             VALUE 0.
001000         88  LK-REASON-BLANK-REGION   VALUE 1.
001010         88  LK-REASON-BLANK-CURR     VALUE 2.
001020         88  LK-REASON-BAD-REGION     VALUE 3.
001030         88  LK-REASON-BAD-CURR       VALUE 4.
001040     03  LK-MESSAGE-TEXT              PIC  X(80).
001050     03  FILLER                       PIC  X(04).
001060*
001070 PROCEDURE DIVISION USING LK-CURVAL-PARMS.
001080*
001090 000000-CONTROL.
001100*
001110     MOVE "N" TO LK-VALID-SW.
001120     MOVE 0 TO LK-REASON-CODE.
001130     MOVE SPACES TO LK-MESSAGE-TEXT.
001140*
001150     MOVE LK-REGION TO WS-WORK-REGION.
001160     MOVE LK-CURRENCY TO WS-WORK-CURRENCY.
001170     INSPECT WS-WORK-REGION
001180         CONVERTING "abcdefghijklmnopqrstuvwxyz"
001190                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001200     INSPECT WS-WORK-CURRENCY
001210         CONVERTING "abcdefghijklmnopqrstuvwxyz"
001220                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001230*
001240     IF (WS-WORK-REGION = SPACES)
001250         MOVE 1 TO LK-REASON-CODE
001260         MOVE "REGION CODE IS BLANK" TO LK-MESSAGE-TEXT
001270         GO TO 000000-EXIT
001280     END-IF.
001290*
001300     IF (WS-WORK-CURRENCY = SPACES)
001310         MOVE 2 TO LK-REASON-CODE
001320         MOVE "CURRENCY CODE IS BLANK" TO LK-MESSAGE-TEXT
001330         GO TO 000000-EXIT
001340     END-IF.
001350*
001360     SET CRT-NOT-FOUND TO TRUE.
001370     MOVE 1 TO CRT-SEARCH-IDX.
001380     PERFORM 001000-FIND-REGION
001390         THRU 001000-EXIT
001400         UNTIL (CRT-FOUND) OR (CRT-SEARCH-IDX > CRT-MAXOCC).
001410*
001420     IF (CRT-NOT-FOUND)
001430         MOVE 3 TO LK-REASON-CODE
001440         PERFORM 002000-LIST-REGIONS
001450             THRU 002000-EXIT
001460         GO TO 000000-EXIT
001470     END-IF.
001480*
001490     SET CRT-NOT-FOUND TO TRUE.
001500     MOVE CRT-CURR-COUNT (CRT-SEARCH-IDX) TO WS-CUR-LIMIT.
001510     MOVE 1 TO CRT-CURR-IDX.
001520     PERFORM 003000-FIND-CURRENCY
001530         THRU 003000-EXIT
001540         UNTIL (CRT-FOUND) OR (CRT-CURR-IDX > WS-CUR-LIMIT).
001550*
001560     IF (CRT-NOT-FOUND)
001570         MOVE 4 TO LK-REASON-CODE
001580         PERFORM 004000-LIST-CURRENCIES
001590             THRU 004000-EXIT
001600         GO TO 000000-EXIT
001610     END-IF.
001620*
001630     MOVE "Y" TO LK-VALID-SW.
001640     MOVE 0 TO LK-REASON-CODE.
001650     MOVE "CURRENCY IS VALID FOR REGION" TO LK-MESSAGE-TEXT.
001660*
001670 000000-EXIT.
001680     GOBACK.
001690*
001700*                    F I N D   R E G I O N
001710*
001720 001000-FIND-REGION.
001730*
001740     IF (CRT-REGION (CRT-SEARCH-IDX) = WS-WORK-REGION)
001750         SET CRT-FOUND TO TRUE
001760     ELSE
001770         ADD 1 TO CRT-SEARCH-IDX
001780     END-IF.
001790*
001800 001000-EXIT.
001810     EXIT.
001820*
001830*                  F I N D   C U R R E N C Y
001840*
001850 003000-FIND-CURRENCY.
001860*
001870     IF (CRT-CURRENCY (CRT-SEARCH-IDX, CRT-CURR-IDX)
001880             = WS-WORK-CURRENCY)
001890         SET CRT-FOUND TO TRUE
001900     ELSE
001910         ADD 1 TO CRT-CURR-IDX
001920     END-IF.
001930*
001940 003000-EXIT.
001950     EXIT.
001960*
001970*                 L I S T   R E G I O N S
001980*
001990 002000-LIST-REGIONS.
002000*
002010     MOVE SPACES TO LK-MESSAGE-TEXT.
002020     STRING "UNKNOWN REGION - VALID REGIONS ARE "
002030                 DELIMITED BY SIZE
002040         INTO LK-MESSAGE-TEXT
002050         WITH POINTER WS-MSG-LEN
002060     END-STRING.
002070     MOVE 1 TO CRT-SEARCH-IDX.
002080     PERFORM 002100-LIST-ONE-REGION
002090         THRU 002100-EXIT
002100         UNTIL (CRT-SEARCH-IDX > CRT-MAXOCC) OR (WS-MSG-LEN > 70).
002110*
002120 002000-EXIT.
002130     EXIT.
002140*
002150 002100-LIST-ONE-REGION.
002160*
002170     STRING CRT-REGION (CRT-SEARCH-IDX)
002180                 DELIMITED BY SPACE
002190             "," DELIMITED BY SIZE
002200         INTO LK-MESSAGE-TEXT
002210         WITH POINTER WS-MSG-LEN
002220     END-STRING.
002230     ADD 1 TO CRT-SEARCH-IDX.
002240*
002250 002100-EXIT.
002260     EXIT.
002270*
002280*               L I S T   C U R R E N C I E S
002290*
002300 004000-LIST-CURRENCIES.
002310*
002320     MOVE SPACES TO LK-MESSAGE-TEXT.
002330     STRING "CURRENCY NOT VALID FOR REGION - VALID CODES ARE "
002340                 DELIMITED BY SIZE
002350         INTO LK-MESSAGE-TEXT
002360         WITH POINTER WS-MSG-LEN
002370     END-STRING.
002380     MOVE CRT-CURR-COUNT (CRT-SEARCH-IDX) TO WS-CUR-LIMIT.
002390     MOVE 1 TO CRT-CURR-IDX.
002400     PERFORM 004100-LIST-ONE-CURRENCY
002410         THRU 004100-EXIT
002420         UNTIL (CRT-CURR-IDX > WS-CUR-LIMIT).
002430*
002440 004000-EXIT.
002450     EXIT.
002460*
002470 004100-LIST-ONE-CURRENCY.
002480*
002490     STRING CRT-CURRENCY (CRT-SEARCH-IDX, CRT-CURR-IDX)
002500                 DELIMITED BY SIZE
002510             "," DELIMITED BY SIZE
002520         INTO LK-MESSAGE-TEXT
002530         WITH POINTER WS-MSG-LEN
002540     END-STRING.
002550     ADD 1 TO CRT-CURR-IDX.
002560*
002570 004100-EXIT.
002580     EXIT.
