000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    HFPRQ100.
000120 AUTHOR.        R J TIERNEY.
000130 INSTALLATION.  HANSAFLEX DATA PROCESSING CTR.
000140 DATE-WRITTEN.  1990/02/07.
000150 DATE-COMPILED.
000160 SECURITY.      HANSAFLEX INTERNAL USE ONLY.
000170*
000180*****************************************************************
000190*                                                                *
000200*              H F P R Q 1 0 0  -  PRICE QUOTE BATCH             *
000210*                                                                *
000220*    Reads a file of product ids, looks each one up in the      *
000230*    catalog and the region VAT table, and writes a price       *
000240*    quote record showing base price, VAT amount and the        *
000250*    VAT-inclusive final price a customer would be quoted.       *
000260*    Products with no VAT config on file for their region are   *
000270*    skipped and logged; no quote record is produced for them.  *
000280*                                                                *
000290*    CHANGE LOG                                                 *
000300*    ----------                                                 *
000310*    1990/02/07 RJT  Original quote batch, EU region only.      *
000320*    1994/11/02 RJT  Catalog load now edits currency against    *
000330*                     region via HFCURVAL, ticket HF-0231.       *
000340*    1998/12/07 GKW  Y2K review - no two-digit year fields in    *
000350*                     this program, no changes required.         *
000360*    2021/02/22 SDN  Added multi-region VAT table (HFRPCW.CPY)   *
000370*                     replacing the single hard-coded EU rate.   *
000380*    2023/02/14 TLC  Final-price formula moved to the shared     *
000390*                     HFVATQW/HFVATQP work area, matching the    *
000400*                     order-posting VAT path to the penny,       *
000410*                     request #4501.                             *
000420*    2024/03/11 SDN  Added the zero-product-id edit and the      *
000430*                     batch total trailer display, request       *
000440*                     #4610 (blank EDI rows were slipping        *
000450*                     through as product id zero).               *
000460*                                                                *
000470*****************************************************************
000480*
000490 ENVIRONMENT DIVISION.
000500*
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM.
000540*
000550 INPUT-OUTPUT SECTION.
000560*
000570 FILE-CONTROL.
000580     SELECT PRODUCT-FILE
000590         ASSIGN TO "PRODMSTR"
000600         ORGANIZATION IS LINE SEQUENTIAL
000610         FILE STATUS IS WS-PROD-STATUS.
000620*
000630     SELECT REGION-CONFIG-FILE
000640         ASSIGN TO "RPCFILE"
000650         ORGANIZATION IS LINE SEQUENTIAL
000660         FILE STATUS IS WS-RPC-STATUS.
000670*
000680     SELECT QUOTE-REQUEST-FILE
000690         ASSIGN TO "PRQREQ"
000700         ORGANIZATION IS LINE SEQUENTIAL
000710         FILE STATUS IS WS-REQ-STATUS.
000720*
000730     SELECT PRICE-QUOTE-FILE
000740         ASSIGN TO "PRQRSLT"
000750         ORGANIZATION IS LINE SEQUENTIAL
000760         FILE STATUS IS WS-QUOTE-STATUS.
000770*
000780 DATA DIVISION.
000790*
000800 FILE SECTION.
000810*
000820 FD  PRODUCT-FILE.
000830 01  PRODUCT-FILE-RECORD.
000840     03  FILLER                       PIC X(130).
000850*
000860 FD  REGION-CONFIG-FILE.
000870 01  REGION-CONFIG-RECORD.
000880     03  FILLER                       PIC X(20).
000890*
000900 FD  QUOTE-REQUEST-FILE.
000910 01  QUOTE-REQUEST-RECORD.
000920     03  QR-PRODUCT-ID                PIC 9(09).
000930     03  FILLER                       PIC X(71).
000940 01  QUOTE-REQUEST-DIGITS REDEFINES QUOTE-REQUEST-RECORD.
000950     03  QR-PRODUCT-ID-DIGIT          PIC 9(01) OCCURS 9 TIMES.
000960     03  FILLER                       PIC X(71).
000970*
000980 FD  PRICE-QUOTE-FILE.
000990 01  PRICE-QUOTE-RECORD.
001000     03  PQ-PRODUCT-ID                PIC 9(09).
001010     03  PQ-PRODUCT-NAME              PIC X(60).
001020     03  PQ-REGION                    PIC X(10).
001030     03  PQ-BASE-PRICE                PIC S9(10)V9(02) COMP-3.
001040     03  PQ-VAT-PERCENTAGE            PIC S9(03)V9(02) COMP-3.
001050     03  PQ-VAT-AMOUNT                PIC S9(10)V9(02) COMP-3.
001060     03  PQ-FINAL-PRICE               PIC S9(10)V9(02) COMP-3.
001070     03  FILLER                       PIC X(05).
001080*
001090 WORKING-STORAGE SECTION.
001100*
001110 77  WS-PROD-STATUS                   PIC  X(02) VALUE SPACES.
001120     88  WS-PROD-OK                   VALUE "00".
001130     88  WS-PROD-EOF                  VALUE "10".
001140 77  WS-RPC-STATUS                    PIC  X(02) VALUE SPACES.
001150     88  WS-RPC-OK                    VALUE "00".
001160     88  WS-RPC-EOF                   VALUE "10".
001170 77  WS-REQ-STATUS                    PIC  X(02) VALUE SPACES.
001180     88  WS-REQ-OK                    VALUE "00".
001190     88  WS-REQ-EOF                   VALUE "10".
001200 77  WS-QUOTE-STATUS                  PIC  X(02) VALUE SPACES.
001210*
001220 77  WS-PROD-COUNT                    PIC  9(05) COMP VALUE 0.
001230 77  WS-QUOTE-COUNT                   PIC  9(05) COMP VALUE 0.
001240 77  WS-SKIP-COUNT                    PIC  9(05) COMP VALUE 0.
001250 77  WS-DIGIT-IDX                     PIC  9(02) COMP VALUE 0.
001260 77  WS-DIGIT-TOTAL                   PIC  9(03) COMP VALUE 0.
001270*
001280 01  WS-BATCH-TOTALS.
001290     03  WS-BT-PROD-COUNT             PIC  9(05) COMP.
001300     03  WS-BT-QUOTE-COUNT            PIC  9(05) COMP.
001310     03  WS-BT-SKIP-COUNT             PIC  9(05) COMP.
001320     03  FILLER                       PIC  X(04).
001330 01  WS-BATCH-TOTALS-ALT REDEFINES WS-BATCH-TOTALS.
001340     03  WS-BT-ALL-COUNTS             PIC  9(05) COMP
001350                                      OCCURS 3 TIMES
001360                                      INDEXED BY WS-BT-IDX.
001370     03  FILLER                       PIC  X(04).
001380*
001390 01  WS-CURVAL-AREA.
001400     03  WS-CV-REGION                 PIC  X(15).
001410     03  WS-CV-CURRENCY               PIC  X(03).
001420     03  WS-CV-VALID-SW               PIC  X(01).
001430         88  WS-CV-VALID              VALUE "Y".
001440     03  WS-CV-REASON-CODE            PIC  9(02).
001450     03  WS-CV-MESSAGE-TEXT           PIC  X(80).
001460     03  FILLER                       PIC  X(04).
001470 01  WS-CURVAL-ALT REDEFINES WS-CURVAL-AREA.
001480     03  WS-CV-KEY-BYTES.
001490         05  WS-CV-REGION-BYTES       PIC  X(15).
001500         05  WS-CV-CURRENCY-BYTES     PIC  X(03).
001510     03  FILLER                       PIC  X(87).
001520*
001530 COPY HFPRODW.CPY.
001540*
001550 COPY HFRPCW.CPY.
001560*
001570 COPY HFVATQW.CPY.
001580*
001590 PROCEDURE DIVISION.
001600*
001610 000000-CONTROL.
001620*
001630     PERFORM 001000-LOAD-PRODUCTS
001640         THRU 001000-EXIT.
001650*
001660     PERFORM 001500-LOAD-REGION-CONFIG
001670         THRU 001500-EXIT.
001680*
001690     OPEN INPUT QUOTE-REQUEST-FILE.
001700     OPEN OUTPUT PRICE-QUOTE-FILE.
001710*
001720     READ QUOTE-REQUEST-FILE
001730         AT END SET WS-REQ-EOF TO TRUE
001740     END-READ.
001750*
001760     PERFORM 002000-PRICE-ONE-PRODUCT
001770         THRU 002000-EXIT
001780         UNTIL WS-REQ-EOF.
001790*
001800     CLOSE QUOTE-REQUEST-FILE
001810           PRICE-QUOTE-FILE.
001820*
001830     MOVE WS-PROD-COUNT  TO WS-BT-PROD-COUNT.
001840     MOVE WS-QUOTE-COUNT TO WS-BT-QUOTE-COUNT.
001850     MOVE WS-SKIP-COUNT  TO WS-BT-SKIP-COUNT.
001860     SET WS-BT-IDX TO 1.
001870     PERFORM 000900-DISPLAY-ONE-TOTAL
001880         THRU 000900-EXIT
001890         UNTIL WS-BT-IDX > 3.
001900*
001910 000000-EXIT.
001920     STOP RUN.
001930*
001940 000900-DISPLAY-ONE-TOTAL.
001950*
001960     SET WS-DIGIT-IDX TO WS-BT-IDX.
001970     DISPLAY "HFPRQ100 - BATCH TOTAL FIELD " WS-DIGIT-IDX " "
001980             WS-BT-ALL-COUNTS (WS-BT-IDX).
001990     SET WS-BT-IDX UP BY 1.
002000*
002010 000900-EXIT.
002020     EXIT.
002030*
002040*             L O A D   P R O D U C T   C A T A L O G
002050*
002060 001000-LOAD-PRODUCTS.
002070*
002080     OPEN INPUT PRODUCT-FILE.
002090     MOVE 0 TO PT-COUNT.
002100*
002110     READ PRODUCT-FILE INTO PRODUCT-FILE-REC
002120         AT END SET WS-PROD-EOF TO TRUE
002130     END-READ.
002140*
002150     PERFORM 001100-LOAD-ONE-PRODUCT
002160         THRU 001100-EXIT
002170         UNTIL WS-PROD-EOF.
002180*
002190     CLOSE PRODUCT-FILE.
002200*
002210 001000-EXIT.
002220     EXIT.
002230*
002240 001100-LOAD-ONE-PRODUCT.
002250*
002260     ADD 1 TO PT-COUNT.
002270     SET PT-IDX TO PT-COUNT.
002280     MOVE PROD-ID          TO PT-PRODUCT-ID (PT-IDX).
002290     MOVE PROD-NAME        TO PT-PRODUCT-NAME (PT-IDX).
002300     MOVE PROD-PRICE       TO PT-PRODUCT-PRICE (PT-IDX).
002310     MOVE PROD-CURRENCY    TO PT-PRODUCT-CURRENCY (PT-IDX).
002320     MOVE PROD-STOCK-QTY   TO PT-PRODUCT-STOCK-QTY (PT-IDX).
002330     MOVE PROD-CATEGORY    TO PT-PRODUCT-CATEGORY (PT-IDX).
002340     MOVE PROD-REGION      TO PT-PRODUCT-REGION (PT-IDX).
002350     ADD 1 TO WS-PROD-COUNT.
002360*
002370     MOVE PROD-REGION TO WS-CV-REGION.
002380     MOVE PROD-CURRENCY TO WS-CV-CURRENCY.
002390     CALL "HFCURVAL" USING WS-CURVAL-AREA.
002400     CANCEL "HFCURVAL".
002410*
002420     IF (NOT WS-CV-VALID)
002430         DISPLAY "HFPRQ100 - CURRENCY EDIT FAILED PRODUCT "
002440                 PROD-ID " " WS-CV-MESSAGE-TEXT
002450     END-IF.
002460*
002470     READ PRODUCT-FILE INTO PRODUCT-FILE-REC
002480         AT END SET WS-PROD-EOF TO TRUE
002490     END-READ.
002500*
002510 001100-EXIT.
002520     EXIT.
002530*
002540*          L O A D   R E G I O N   V A T   T A B L E
002550*
002560 001500-LOAD-REGION-CONFIG.
002570*
002580     OPEN INPUT REGION-CONFIG-FILE.
002590     MOVE 0 TO RPC-COUNT.
002600*
002610     READ REGION-CONFIG-FILE INTO RPC-FILE-REC
002620         AT END SET WS-RPC-EOF TO TRUE
002630     END-READ.
002640*
002650     PERFORM 001600-LOAD-ONE-CONFIG
002660         THRU 001600-EXIT
002670         UNTIL WS-RPC-EOF.
002680*
002690     CLOSE REGION-CONFIG-FILE.
002700*
002710 001500-EXIT.
002720     EXIT.
002730*
002740 001600-LOAD-ONE-CONFIG.
002750*
002760     ADD 1 TO RPC-COUNT.
002770     SET RPC-IDX TO RPC-COUNT.
002780     MOVE RPC-REGION         TO RPC-T-REGION (RPC-IDX).
002790     MOVE RPC-VAT-PERCENTAGE TO RPC-T-VAT-PCT (RPC-IDX).
002800*
002810     READ REGION-CONFIG-FILE INTO RPC-FILE-REC
002820         AT END SET WS-RPC-EOF TO TRUE
002830     END-READ.
002840*
002850 001600-EXIT.
002860     EXIT.
002870*
002880*             P R I C E   O N E   P R O D U C T
002890*
002900 002000-PRICE-ONE-PRODUCT.
002910*
002920     PERFORM 001700-EDIT-PRODUCT-ID
002930         THRU 001700-EXIT.
002940*
002950     IF (WS-DIGIT-TOTAL = 0)
002960         DISPLAY "HFPRQ100 - ZERO PRODUCT ID REJECTED"
002970         ADD 1 TO WS-SKIP-COUNT
002980         GO TO 002000-EXIT
002990     END-IF.
003000*
003010     PERFORM 002050-FIND-PRODUCT
003020         THRU 002050-EXIT.
003030*
003040     IF (PT-NOT-FOUND)
003050         DISPLAY "HFPRQ100 - PRODUCT NOT ON FILE " QR-PRODUCT-ID
003060         ADD 1 TO WS-SKIP-COUNT
003070         GO TO 002000-EXIT
003080     END-IF.
003090*
003100     PERFORM 002060-FIND-REGION-CONFIG
003110         THRU 002060-EXIT.
003120*
003130     IF (RPC-NOT-FOUND)
003140         DISPLAY "HFPRQ100 - NO VAT CONFIG FOR REGION "
003150                 PT-PRODUCT-REGION (PT-SEARCH-IDX)
003160         ADD 1 TO WS-SKIP-COUNT
003170         GO TO 002000-EXIT
003180     END-IF.
003190*
003200     MOVE PT-PRODUCT-PRICE (PT-SEARCH-IDX)  TO VQ-BASE-PRICE.
003210     MOVE RPC-T-VAT-PCT (RPC-SEARCH-IDX)    TO VQ-VAT-PCT.
003220*
003230     PERFORM 002100-CALC-QUOTE-VAT
003240         THRU 002100-EXIT.
003250*
003260     PERFORM 002900-WRITE-QUOTE
003270         THRU 002900-EXIT.
003280*
003290 002000-EXIT.
003300     READ QUOTE-REQUEST-FILE
003310         AT END SET WS-REQ-EOF TO TRUE
003320     END-READ.
003330*
003340 001700-EDIT-PRODUCT-ID.
003350*
003360     MOVE 0 TO WS-DIGIT-TOTAL.
003370     MOVE 1 TO WS-DIGIT-IDX.
003380     PERFORM 001710-ADD-ONE-DIGIT
003390         THRU 001710-EXIT
003400         UNTIL WS-DIGIT-IDX > 9.
003410*
003420 001700-EXIT.
003430     EXIT.
003440*
003450 001710-ADD-ONE-DIGIT.
003460*
003470     ADD QR-PRODUCT-ID-DIGIT (WS-DIGIT-IDX) TO WS-DIGIT-TOTAL.
003480     ADD 1 TO WS-DIGIT-IDX.
003490*
003500 001710-EXIT.
003510     EXIT.
003520*
003530 002050-FIND-PRODUCT.
003540*
003550     SET PT-NOT-FOUND TO TRUE.
003560     MOVE 1 TO PT-SEARCH-IDX.
003570     PERFORM 002051-TEST-ONE-PRODUCT
003580         THRU 002051-EXIT
003590         UNTIL (PT-FOUND) OR (PT-SEARCH-IDX > PT-COUNT).
003600*
003610 002050-EXIT.
003620     EXIT.
003630*
003640 002051-TEST-ONE-PRODUCT.
003650*
003660     IF (PT-PRODUCT-ID (PT-SEARCH-IDX) = QR-PRODUCT-ID)
003670         SET PT-FOUND TO TRUE
003680     ELSE
003690         ADD 1 TO PT-SEARCH-IDX
003700     END-IF.
003710*
003720 002051-EXIT.
003730     EXIT.
003740*
003750 002060-FIND-REGION-CONFIG.
003760*
003770     SET RPC-NOT-FOUND TO TRUE.
003780     MOVE 1 TO RPC-SEARCH-IDX.
003790     PERFORM 002061-TEST-ONE-CONFIG
003800         THRU 002061-EXIT
003810         UNTIL (RPC-FOUND) OR (RPC-SEARCH-IDX > RPC-COUNT).
003820*
003830 002060-EXIT.
003840     EXIT.
003850*
003860 002061-TEST-ONE-CONFIG.
003870*
003880     IF (RPC-T-REGION (RPC-SEARCH-IDX)
003890             = PT-PRODUCT-REGION (PT-SEARCH-IDX))
003900         SET RPC-FOUND TO TRUE
003910     ELSE
003920         ADD 1 TO RPC-SEARCH-IDX
003930     END-IF.
003940*
003950 002061-EXIT.
003960     EXIT.
003970*
003980 COPY HFVATQP.CPY.
003990*
004000*                 W R I T E   Q U O T E
004010*
004020 002900-WRITE-QUOTE.
004030*
004040     MOVE QR-PRODUCT-ID                       TO PQ-PRODUCT-ID.
004050     MOVE PT-PRODUCT-NAME (PT-SEARCH-IDX)     TO PQ-PRODUCT-NAME.
004060     MOVE PT-PRODUCT-REGION (PT-SEARCH-IDX)   TO PQ-REGION.
004070     MOVE VQ-BASE-PRICE                       TO PQ-BASE-PRICE.
004080     MOVE VQ-VAT-PCT                         TO PQ-VAT-PERCENTAGE.
004090     MOVE VQ-VAT-AMOUNT                       TO PQ-VAT-AMOUNT.
004100     MOVE VQ-FINAL-PRICE                      TO PQ-FINAL-PRICE.
004110*
004120     WRITE PRICE-QUOTE-RECORD.
004130     ADD 1 TO WS-QUOTE-COUNT.
004140*
004150 002900-EXIT.
004160     EXIT.
