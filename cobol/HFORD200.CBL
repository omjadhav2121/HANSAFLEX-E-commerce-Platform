000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    HFORD200.
000120 AUTHOR.        G K WESTBROOK.
000130 INSTALLATION.  HANSAFLEX DATA PROCESSING CTR.
000140 DATE-WRITTEN.  1993/05/19.
000150 DATE-COMPILED.
000160 SECURITY.      HANSAFLEX INTERNAL USE ONLY.
000170*
000180*****************************************************************
000190*                                                                *
000200*             H F O R D 2 0 0  -  BULK ORDER BATCH               *
000210*                                                                *
000220*    Loads a whole batch of orders from the order request        *
000230*    file, builds one combined product/quantity demand map       *
000240*    across every order in the batch, checks stock availability  *
000250*    once per product against that combined demand, then posts   *
000260*    each order that is fully covered by CALLing HFORDSUB        *
000270*    against the same PRODUCT-TABLE the availability check ran   *
000280*    against (so an order can still fail at posting time if an   *
000290*    earlier order in the batch already used up the stock).      *
000300*    Ends with a control-break style batch summary report.       *
000310*                                                                *
000320*    CHANGE LOG                                                  *
000330*    ----------                                                  *
000340*    1993/05/19 GKW  Original bulk batch, modeled on the         *
000350*                     single-order HFORD100 flow.                *
000360*    1994/11/02 RJT  Demand map now sums quantities for the      *
000370*                     same product across multiple orders in     *
000380*                     the batch before the availability check,   *
000390*                     ticket HF-0231.                            *
000400*    1998/12/07 GKW  Y2K review - no two-digit year fields in    *
000410*                     this program, no changes required.         *
000420*    2022/09/12 SDN  Order posting logic delegated to the        *
000430*                     shared HFORDSUB subprogram.                *
000440*    2023/11/03 TLC  Added the BULK-BATCH-SUMMARY report writer  *
000450*                     output, request #4550 (operators wanted a  *
000460*                     printed batch total, not just the log).    *
000470*    2025/09/03 GKW  No longer CANCELs HFORDSUB after each       *
000480*                     order - CANCEL was reinitializing its      *
000490*                     running confirmation sequence, so every    *
000500*                     order in the batch posted as suffix -0001, *
000510*                     request #4721.                             *
000520*                                                                *
000530*****************************************************************
000540*
000550 ENVIRONMENT DIVISION.
000560*
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600*
000610 INPUT-OUTPUT SECTION.
000620*
000630 FILE-CONTROL.
000640     SELECT PRODUCT-FILE
000650         ASSIGN TO "PRODMSTR"
000660         ORGANIZATION IS LINE SEQUENTIAL
000670         FILE STATUS IS WS-PROD-STATUS.
000680*
000690     SELECT PRODUCT-OUT-FILE
000700         ASSIGN TO "PRODOUT"
000710         ORGANIZATION IS LINE SEQUENTIAL
000720         FILE STATUS IS WS-PRODOUT-STATUS.
000730*
000740     SELECT REGION-CONFIG-FILE
000750         ASSIGN TO "RPCFILE"
000760         ORGANIZATION IS LINE SEQUENTIAL
000770         FILE STATUS IS WS-RPC-STATUS.
000780*
000790     SELECT ORDER-REQUEST-FILE
000800         ASSIGN TO "ORDREQ"
000810         ORGANIZATION IS LINE SEQUENTIAL
000820         FILE STATUS IS WS-ORDREQ-STATUS.
000830*
000840     SELECT ORDER-RESULT-FILE
000850         ASSIGN TO "ORDRSLT"
000860         ORGANIZATION IS LINE SEQUENTIAL
000870         FILE STATUS IS WS-ORDRSLT-STATUS.
000880*
000890     SELECT REPORT-FILE
000900         ASSIGN TO "BULKRPT".
000910*
000920 DATA DIVISION.
000930*
000940 FILE SECTION.
000950*
000960 FD  PRODUCT-FILE.
000970 01  PRODUCT-FILE-RECORD.
000980     03  FILLER                       PIC X(130).
000990*
001000 FD  PRODUCT-OUT-FILE.
001010 01  PRODUCT-OUT-RECORD.
001020     03  FILLER                       PIC X(130).
001030*
001040 FD  REGION-CONFIG-FILE.
001050 01  REGION-CONFIG-RECORD.
001060     03  FILLER                       PIC X(20).
001070*
001080 FD  ORDER-REQUEST-FILE.
001090 01  ORDER-REQUEST-RECORD.
001100     03  FILLER                       PIC X(260).
001110*
001120 FD  ORDER-RESULT-FILE.
001130 01  ORDER-RESULT-RECORD.
001140     03  FILLER                       PIC X(260).
001150*
001160 FD  REPORT-FILE REPORT IS BULK-SUMMARY-REPORT.
001170*
001180 WORKING-STORAGE SECTION.
001190*
001200 77  WS-PROD-STATUS                   PIC  X(02) VALUE SPACES.
001210     88  WS-PROD-EOF                  VALUE "10".
001220 77  WS-PRODOUT-STATUS                PIC  X(02) VALUE SPACES.
001230 77  WS-RPC-STATUS                    PIC  X(02) VALUE SPACES.
001240     88  WS-RPC-EOF                   VALUE "10".
001250 77  WS-ORDREQ-STATUS                 PIC  X(02) VALUE SPACES.
001260     88  WS-ORDREQ-EOF                VALUE "10".
001270 77  WS-ORDRSLT-STATUS                PIC  X(02) VALUE SPACES.
001280*
001290 77  WS-PROD-COUNT                    PIC  9(05) COMP VALUE 0.
001300 77  WS-TABLE-IDX                     PIC  9(05) COMP VALUE 0.
001310 77  WS-LINE-IDX                      PIC  9(05) COMP VALUE 0.
001320 77  WS-DEMAND-SEARCH-IDX             PIC  9(05) COMP VALUE 0.
001330 77  WS-DEMAND-FOUND-SW               PIC  X(01)       VALUE "N".
001340     88  WS-DEMAND-FOUND               VALUE "Y".
001350     88  WS-DEMAND-NOT-FOUND            VALUE "N".
001360 77  WS-PROD-SEARCH-IDX                PIC  9(05) COMP VALUE 0.
001370 77  WS-PROD-FOUND-SW                  PIC  X(01)       VALUE "N".
001380     88  WS-PROD-FOUND                 VALUE "Y".
001390     88  WS-PROD-NOT-FOUND              VALUE "N".
001400 77  WS-ALL-AVAIL-SW                   PIC  X(01)       VALUE "Y".
001410     88  WS-ALL-AVAILABLE               VALUE "Y".
001420     88  WS-SOME-UNAVAILABLE            VALUE "N".
001430*
001440 77  WS-RPT-ORDER-IDX                  PIC  9(05)       VALUE 0.
001450 77  WS-RPT-STATUS-TEXT                PIC  X(07)    VALUE SPACES.
001460 77  WS-RPT-MESSAGE                    PIC  X(60)    VALUE SPACES.
001470 77  WS-RPT-SUCCESS-FLAG                PIC  9(01)       VALUE 0.
001480 77  WS-RPT-FAILURE-FLAG                PIC  9(01)       VALUE 0.
001490 77  WS-RPT-ONE                         PIC  9(01)       VALUE 1.
001500*
001510 01  WS-HEADER-SAVE.
001520     03  FILLER                       PIC  X(260).
001530*
001540*****************************************************************
001550*    B A T C H   O R D E R   T A B L E  -  whole batch in core  *
001560*****************************************************************
001570*
001580 78  BATCH-MAXOCC                     VALUE 500.
001590 01  BATCH-ORDER-TABLE.
001600     03  BO-ENTRY OCCURS 500 TIMES
001610                   INDEXED BY BO-IDX.
001620         05  BO-HEADER-SAVE           PIC  X(260).
001630         05  BO-LINE-START            PIC  9(05) COMP.
001640         05  BO-LINE-COUNT            PIC  9(05) COMP.
001650         05  BO-RESULT-SW             PIC  X(01).
001660             88  BO-SUCCESS           VALUE "Y".
001670             88  BO-FAILURE           VALUE "N".
001680         05  BO-RESULT-MSG            PIC  X(60).
001690         05  FILLER                   PIC  X(04).
001700 01  BATCH-ORDER-COUNT                PIC  9(05) COMP VALUE 0.
001710*
001720 78  BATCH-LINE-MAXOCC                VALUE 4000.
001730 01  BATCH-LINE-TABLE.
001740     03  BL-ENTRY OCCURS 4000 TIMES
001750                   INDEXED BY BL-IDX.
001760         05  BL-LINE-NO               PIC  9(04).
001770         05  BL-PRODUCT-ID            PIC  9(09).
001780         05  BL-QUANTITY              PIC  9(07).
001790         05  FILLER                   PIC  X(04).
001800 01  BATCH-LINE-COUNT                 PIC  9(05) COMP VALUE 0.
001810*
001820 78  DEMAND-MAXOCC                    VALUE 2000.
001830 01  DEMAND-MAP-TABLE.
001840     03  DM-ENTRY OCCURS 2000 TIMES
001850                   INDEXED BY DM-IDX.
001860         05  DM-PRODUCT-ID            PIC  9(09).
001870         05  DM-TOTAL-QTY             PIC  9(09).
001880         05  DM-AVAILABLE-SW          PIC  X(01).
001890             88  DM-AVAILABLE         VALUE "Y".
001900             88  DM-NOT-AVAILABLE     VALUE "N".
001910         05  FILLER                   PIC  X(04).
001920 01  DEMAND-COUNT                     PIC  9(05) COMP VALUE 0.
001930*
001940 COPY HFORDXW.CPY.
001950*
001960 COPY HFPRODW.CPY.
001970*
001980 COPY HFRPCW.CPY.
001990*
002000 01  LK-ORDSUB-RESULT.
002010     03  LK-ORDSUB-STATUS-SW           PIC  X(01).
002020         88  LK-ORDSUB-SUCCESS         VALUE "Y".
002030     03  LK-ORDSUB-REASON-CODE          PIC  9(02).
002040     03  LK-ORDSUB-MESSAGE               PIC  X(80).
002050     03  FILLER                          PIC  X(04).
002060*
002070 REPORT SECTION.
002080*
002090 RD  BULK-SUMMARY-REPORT
002100     CONTROLS ARE FINAL
002110     PAGE LIMIT IS 60
002120     HEADING 2
002130     FIRST DETAIL 6
002140     LAST DETAIL 54
002150     FOOTING 58.
002160*
002170 01  TYPE IS REPORT HEADING.
002180     02  LINE 2.
002190         03  COLUMN 15  PIC X(32) VALUE
002200             "HANSAFLEX BULK ORDER BATCH SUMMARY".
002210*
002220 01  TYPE IS PAGE HEADING.
002230     02  LINE 4.
002240         03  COLUMN 03  PIC X(05) VALUE "ORDER".
002250         03  COLUMN 12  PIC X(06) VALUE "RESULT".
002260         03  COLUMN 22  PIC X(45) VALUE "MESSAGE".
002270*
002280 01  BULK-DETAIL-LINE TYPE IS DETAIL.
002290     02  LINE IS PLUS 1.
002300         03  COLUMN 03  PIC ZZZZ9   SOURCE WS-RPT-ORDER-IDX.
002310         03  COLUMN 12  PIC X(07)  SOURCE WS-RPT-STATUS-TEXT.
002320         03  COLUMN 22  PIC X(60)  SOURCE WS-RPT-MESSAGE.
002330*
002340 01  TYPE IS CONTROL FOOTING FINAL.
002350     02  LINE IS PLUS 3.
002360         03  COLUMN 03  PIC X(20) VALUE "TOTAL ORDERS".
002370         03  COLUMN 25  PIC ZZZZ9 SUM WS-RPT-ONE.
002380     02  LINE IS PLUS 1.
002390         03  COLUMN 03  PIC X(20) VALUE "SUCCESSFUL ORDERS".
002400         03  COLUMN 25  PIC ZZZZ9 SUM WS-RPT-SUCCESS-FLAG.
002410     02  LINE IS PLUS 1.
002420         03  COLUMN 03  PIC X(20) VALUE "FAILED ORDERS".
002430         03  COLUMN 25  PIC ZZZZ9 SUM WS-RPT-FAILURE-FLAG.
002440*
002450 PROCEDURE DIVISION.
002460*
002470 000000-CONTROL.
002480*
002490     PERFORM 001000-LOAD-PRODUCTS
002500         THRU 001000-EXIT.
002510*
002520     PERFORM 001500-LOAD-REGION-CONFIG
002530         THRU 001500-EXIT.
002540*
002550     PERFORM 001800-LOAD-BATCH
002560         THRU 001800-EXIT.
002570*
002580     PERFORM 002000-BUILD-DEMAND-MAP
002590         THRU 002000-EXIT.
002600*
002610     PERFORM 003000-CHECK-AVAILABILITY
002620         THRU 003000-EXIT.
002630*
002640     OPEN OUTPUT ORDER-RESULT-FILE.
002650     MOVE 1 TO WS-TABLE-IDX.
002660     PERFORM 004000-POST-ONE-ORDER
002670         THRU 004000-EXIT
002680         UNTIL WS-TABLE-IDX > BATCH-ORDER-COUNT.
002690     CLOSE ORDER-RESULT-FILE.
002700*
002710     PERFORM 005000-WRITE-SUMMARY
002720         THRU 005000-EXIT.
002730*
002740     PERFORM 006000-REWRITE-PRODUCTS
002750         THRU 006000-EXIT.
002760*
002770 000000-EXIT.
002780     STOP RUN.
002790*
002800*             L O A D   P R O D U C T   C A T A L O G
002810*
002820 001000-LOAD-PRODUCTS.
002830*
002840     OPEN INPUT PRODUCT-FILE.
002850     MOVE 0 TO PT-COUNT.
002860*
002870     READ PRODUCT-FILE INTO PRODUCT-FILE-REC
002880         AT END SET WS-PROD-EOF TO TRUE
002890     END-READ.
002900*
002910     PERFORM 001100-LOAD-ONE-PRODUCT
002920         THRU 001100-EXIT
002930         UNTIL WS-PROD-EOF.
002940*
002950     CLOSE PRODUCT-FILE.
002960*
002970 001000-EXIT.
002980     EXIT.
002990*
003000 001100-LOAD-ONE-PRODUCT.
003010*
003020     ADD 1 TO PT-COUNT.
003030     SET PT-IDX TO PT-COUNT.
003040     MOVE PROD-ID          TO PT-PRODUCT-ID (PT-IDX).
003050     MOVE PROD-NAME        TO PT-PRODUCT-NAME (PT-IDX).
003060     MOVE PROD-PRICE       TO PT-PRODUCT-PRICE (PT-IDX).
003070     MOVE PROD-CURRENCY    TO PT-PRODUCT-CURRENCY (PT-IDX).
003080     MOVE PROD-STOCK-QTY   TO PT-PRODUCT-STOCK-QTY (PT-IDX).
003090     MOVE PROD-CATEGORY    TO PT-PRODUCT-CATEGORY (PT-IDX).
003100     MOVE PROD-REGION      TO PT-PRODUCT-REGION (PT-IDX).
003110     ADD 1 TO WS-PROD-COUNT.
003120*
003130     READ PRODUCT-FILE INTO PRODUCT-FILE-REC
003140         AT END SET WS-PROD-EOF TO TRUE
003150     END-READ.
003160*
003170 001100-EXIT.
003180     EXIT.
003190*
003200*          L O A D   R E G I O N   V A T   T A B L E
003210*
003220 001500-LOAD-REGION-CONFIG.
003230*
003240     OPEN INPUT REGION-CONFIG-FILE.
003250     MOVE 0 TO RPC-COUNT.
003260*
003270     READ REGION-CONFIG-FILE INTO RPC-FILE-REC
003280         AT END SET WS-RPC-EOF TO TRUE
003290     END-READ.
003300*
003310     PERFORM 001600-LOAD-ONE-CONFIG
003320         THRU 001600-EXIT
003330         UNTIL WS-RPC-EOF.
003340*
003350     CLOSE REGION-CONFIG-FILE.
003360*
003370 001500-EXIT.
003380     EXIT.
003390*
003400 001600-LOAD-ONE-CONFIG.
003410*
003420     ADD 1 TO RPC-COUNT.
003430     SET RPC-IDX TO RPC-COUNT.
003440     MOVE RPC-REGION         TO RPC-T-REGION (RPC-IDX).
003450     MOVE RPC-VAT-PERCENTAGE TO RPC-T-VAT-PCT (RPC-IDX).
003460*
003470     READ REGION-CONFIG-FILE INTO RPC-FILE-REC
003480         AT END SET WS-RPC-EOF TO TRUE
003490     END-READ.
003500*
003510 001600-EXIT.
003520     EXIT.
003530*
003540*         L O A D   T H E   W H O L E   B A T C H
003550*
003560 001800-LOAD-BATCH.
003570*
003580     OPEN INPUT ORDER-REQUEST-FILE.
003590     MOVE 0 TO BATCH-ORDER-COUNT.
003600     MOVE 0 TO BATCH-LINE-COUNT.
003610*
003620     READ ORDER-REQUEST-FILE INTO HF-ORDX-REC
003630         AT END SET WS-ORDREQ-EOF TO TRUE
003640     END-READ.
003650*
003660     PERFORM 001900-LOAD-ONE-BATCH-ORDER
003670         THRU 001900-EXIT
003680         UNTIL WS-ORDREQ-EOF.
003690*
003700     CLOSE ORDER-REQUEST-FILE.
003710*
003720 001800-EXIT.
003730     EXIT.
003740*
003750 001900-LOAD-ONE-BATCH-ORDER.
003760*
003770     ADD 1 TO BATCH-ORDER-COUNT.
003780     SET BO-IDX TO BATCH-ORDER-COUNT.
003790     MOVE HF-ORDX-REC TO BO-HEADER-SAVE (BO-IDX).
003800     ADD 1 TO BATCH-LINE-COUNT.
003810     SET BO-LINE-START (BO-IDX) TO BATCH-LINE-COUNT.
003820     MOVE 0 TO BO-LINE-COUNT (BO-IDX).
003830*
003840     READ ORDER-REQUEST-FILE INTO HF-ORDX-REC
003850         AT END SET WS-ORDREQ-EOF TO TRUE
003860     END-READ.
003870*
003880     PERFORM 001950-LOAD-ONE-BATCH-LINE
003890         THRU 001950-EXIT
003900         UNTIL (WS-ORDREQ-EOF) OR (HF-OR-IS-HEADER).
003910*
003920 001900-EXIT.
003930     EXIT.
003940*
003950 001950-LOAD-ONE-BATCH-LINE.
003960*
003970     SET BL-IDX TO BATCH-LINE-COUNT.
003980     MOVE OI-LINE-NO      TO BL-LINE-NO (BL-IDX).
003990     MOVE OI-PRODUCT-ID   TO BL-PRODUCT-ID (BL-IDX).
004000     MOVE OI-QUANTITY     TO BL-QUANTITY (BL-IDX).
004010     ADD 1 TO BO-LINE-COUNT (BO-IDX).
004020     ADD 1 TO BATCH-LINE-COUNT.
004030*
004040     READ ORDER-REQUEST-FILE INTO HF-ORDX-REC
004050         AT END SET WS-ORDREQ-EOF TO TRUE
004060     END-READ.
004070*
004080 001950-EXIT.
004090     EXIT.
004100*
004110*             B U I L D   D E M A N D   M A P
004120*
004130 002000-BUILD-DEMAND-MAP.
004140*
004150     MOVE 0 TO DEMAND-COUNT.
004160     MOVE 1 TO WS-TABLE-IDX.
004170     PERFORM 002100-ADD-ONE-LINE-TO-MAP
004180         THRU 002100-EXIT
004190         UNTIL WS-TABLE-IDX > BATCH-LINE-COUNT.
004200*
004210 002000-EXIT.
004220     EXIT.
004230*
004240 002100-ADD-ONE-LINE-TO-MAP.
004250*
004260     SET BL-IDX TO WS-TABLE-IDX.
004270     SET WS-DEMAND-NOT-FOUND TO TRUE.
004280     MOVE 1 TO WS-DEMAND-SEARCH-IDX.
004290     PERFORM 002110-TEST-ONE-MAP-ENTRY
004300         THRU 002110-EXIT
004310         UNTIL (WS-DEMAND-FOUND) OR
004320               (WS-DEMAND-SEARCH-IDX > DEMAND-COUNT).
004330*
004340     IF (WS-DEMAND-NOT-FOUND)
004350         ADD 1 TO DEMAND-COUNT
004360         SET DM-IDX TO DEMAND-COUNT
004370         MOVE BL-PRODUCT-ID (BL-IDX) TO DM-PRODUCT-ID (DM-IDX)
004380         MOVE 0 TO DM-TOTAL-QTY (DM-IDX)
004390     ELSE
004400         SET DM-IDX TO WS-DEMAND-SEARCH-IDX
004410     END-IF.
004420*
004430     ADD BL-QUANTITY (BL-IDX) TO DM-TOTAL-QTY (DM-IDX).
004440     ADD 1 TO WS-TABLE-IDX.
004450*
004460 002100-EXIT.
004470     EXIT.
004480*
004490 002110-TEST-ONE-MAP-ENTRY.
004500*
004510     IF (DM-PRODUCT-ID (WS-DEMAND-SEARCH-IDX)
004520             = BL-PRODUCT-ID (BL-IDX))
004530         SET WS-DEMAND-FOUND TO TRUE
004540     ELSE
004550         ADD 1 TO WS-DEMAND-SEARCH-IDX
004560     END-IF.
004570*
004580 002110-EXIT.
004590     EXIT.
004600*
004610*            C H E C K   A V A I L A B I L I T Y
004620*
004630 003000-CHECK-AVAILABILITY.
004640*
004650     MOVE 1 TO WS-TABLE-IDX.
004660     PERFORM 003100-CHECK-ONE-PRODUCT
004670         THRU 003100-EXIT
004680         UNTIL WS-TABLE-IDX > DEMAND-COUNT.
004690*
004700 003000-EXIT.
004710     EXIT.
004720*
004730 003100-CHECK-ONE-PRODUCT.
004740*
004750     SET DM-IDX TO WS-TABLE-IDX.
004760     SET WS-PROD-NOT-FOUND TO TRUE.
004770     MOVE 1 TO WS-PROD-SEARCH-IDX.
004780     PERFORM 003110-TEST-ONE-PRODUCT
004790         THRU 003110-EXIT
004800         UNTIL (WS-PROD-FOUND) OR (WS-PROD-SEARCH-IDX > PT-COUNT).
004810*
004820     IF (WS-PROD-NOT-FOUND)
004830         SET DM-NOT-AVAILABLE TO TRUE
004840     ELSE
004850         IF (PT-PRODUCT-STOCK-QTY (WS-PROD-SEARCH-IDX)
004860                 >= DM-TOTAL-QTY (DM-IDX))
004870             SET DM-AVAILABLE TO TRUE
004880         ELSE
004890             SET DM-NOT-AVAILABLE TO TRUE
004900         END-IF
004910     END-IF.
004920*
004930     ADD 1 TO WS-TABLE-IDX.
004940*
004950 003100-EXIT.
004960     EXIT.
004970*
004980 003110-TEST-ONE-PRODUCT.
004990*
005000     IF (PT-PRODUCT-ID (WS-PROD-SEARCH-IDX)
005010             = DM-PRODUCT-ID (DM-IDX))
005020         SET WS-PROD-FOUND TO TRUE
005030     ELSE
005040         ADD 1 TO WS-PROD-SEARCH-IDX
005050     END-IF.
005060*
005070 003110-EXIT.
005080     EXIT.
005090*
005100*                 P O S T   O N E   O R D E R
005110*
005120 004000-POST-ONE-ORDER.
005130*
005140     SET BO-IDX TO WS-TABLE-IDX.
005150     PERFORM 004100-TEST-ORDER-AVAILABLE
005160         THRU 004100-EXIT.
005170*
005180     IF (WS-SOME-UNAVAILABLE)
005190         SET BO-FAILURE TO TRUE
005200         STRING "INSUFFICIENT STOCK FOR ONE OR MORE PRODUCTS IN "
005210                     DELIMITED BY SIZE
005220                 "THIS ORDER"
005230                     DELIMITED BY SIZE
005240             INTO BO-RESULT-MSG (BO-IDX)
005250         END-STRING
005260         GO TO 004000-EXIT
005270     END-IF.
005280*
005290     MOVE BO-HEADER-SAVE (BO-IDX) TO HF-ORDX-REC.
005300     MOVE BO-LINE-COUNT (BO-IDX) TO OIT-COUNT.
005310     MOVE 1 TO WS-LINE-IDX.
005320     PERFORM 004200-COPY-ONE-LINE
005330         THRU 004200-EXIT
005340         UNTIL WS-LINE-IDX > BO-LINE-COUNT (BO-IDX).
005350*
005360     CALL "HFORDSUB" USING HF-ORDX-REC
005370                            ORDER-ITEM-TABLE
005380                            ORDER-LINE-RESULT-TABLE
005390                            PRODUCT-TABLE
005400                            RPC-TABLE
005410                            LK-ORDSUB-RESULT.
005420*
005430     IF (LK-ORDSUB-SUCCESS)
005440         SET BO-SUCCESS TO TRUE
005450     ELSE
005460         SET BO-FAILURE TO TRUE
005470     END-IF.
005480     MOVE LK-ORDSUB-MESSAGE (1:60) TO BO-RESULT-MSG (BO-IDX).
005490*
005500     IF (BO-SUCCESS (BO-IDX))
005510         PERFORM 004900-WRITE-ORDER-RESULT
005520             THRU 004900-EXIT
005530     END-IF.
005540*
005550 004000-EXIT.
005560     ADD 1 TO WS-TABLE-IDX.
005570*
005580 004100-TEST-ORDER-AVAILABLE.
005590*
005600     SET WS-ALL-AVAILABLE TO TRUE.
005610     MOVE BO-LINE-START (BO-IDX) TO WS-LINE-IDX.
005620     PERFORM 004150-TEST-ONE-ORDER-LINE
005630         THRU 004150-EXIT
005640         BATCH-LINE-COUNT TIMES.
005650*
005660 004100-EXIT.
005670     EXIT.
005680*
005690 004150-TEST-ONE-ORDER-LINE.
005700*
005710     IF (WS-LINE-IDX < BO-LINE-START (BO-IDX) +
005720                        BO-LINE-COUNT (BO-IDX))
005730         SET BL-IDX TO WS-LINE-IDX
005740         SET WS-PROD-NOT-FOUND TO TRUE
005750         MOVE 1 TO WS-DEMAND-SEARCH-IDX
005760         PERFORM 004160-FIND-MAP-ENTRY
005770             THRU 004160-EXIT
005780             UNTIL (WS-PROD-FOUND) OR
005790                   (WS-DEMAND-SEARCH-IDX > DEMAND-COUNT)
005800         IF (WS-PROD-NOT-FOUND) OR
005810            (DM-NOT-AVAILABLE (WS-DEMAND-SEARCH-IDX))
005820             SET WS-SOME-UNAVAILABLE TO TRUE
005830         END-IF
005840         ADD 1 TO WS-LINE-IDX
005850     END-IF.
005860*
005870 004150-EXIT.
005880     EXIT.
005890*
005900 004160-FIND-MAP-ENTRY.
005910*
005920     IF (DM-PRODUCT-ID (WS-DEMAND-SEARCH-IDX)
005930             = BL-PRODUCT-ID (BL-IDX))
005940         SET WS-PROD-FOUND TO TRUE
005950     ELSE
005960         ADD 1 TO WS-DEMAND-SEARCH-IDX
005970     END-IF.
005980*
005990 004160-EXIT.
006000     EXIT.
006010*
006020 004200-COPY-ONE-LINE.
006030*
006040     SET BL-IDX TO BO-LINE-START (BO-IDX).
006050     SET BL-IDX UP BY WS-LINE-IDX.
006060     SET BL-IDX DOWN BY 1.
006070     SET OIT-IDX TO WS-LINE-IDX.
006080     MOVE BL-LINE-NO (BL-IDX)     TO OIT-LINE-NO (OIT-IDX).
006090     MOVE BL-PRODUCT-ID (BL-IDX)  TO OIT-PRODUCT-ID (OIT-IDX).
006100     MOVE BL-QUANTITY (BL-IDX)    TO OIT-QUANTITY (OIT-IDX).
006110     ADD 1 TO WS-LINE-IDX.
006120*
006130 004200-EXIT.
006140     EXIT.
006150*
006160*             W R I T E   O R D E R   R E S U L T
006170*
006180 004900-WRITE-ORDER-RESULT.
006190*
006200     SET HF-OR-IS-HEADER TO TRUE.
006210     WRITE ORDER-RESULT-RECORD FROM HF-ORDX-REC.
006220*
006230     MOVE 1 TO WS-DEMAND-SEARCH-IDX.
006240     PERFORM 004950-WRITE-ONE-LINE
006250         THRU 004950-EXIT
006260         UNTIL WS-DEMAND-SEARCH-IDX > OLR-COUNT.
006270*
006280 004900-EXIT.
006290     EXIT.
006300*
006310 004950-WRITE-ONE-LINE.
006320*
006330     SET OLR-IDX TO WS-DEMAND-SEARCH-IDX.
006340     SET HF-OR-IS-LINE TO TRUE.
006350     MOVE OH-ORDER-ID                     TO OL-ORDER-ID.
006360     MOVE OLR-PRODUCT-ID (OLR-IDX)        TO OL-PRODUCT-ID.
006370     MOVE OLR-PRODUCT-NAME (OLR-IDX)      TO OL-PRODUCT-NAME.
006380     MOVE OLR-QUANTITY (OLR-IDX)          TO OL-QUANTITY.
006390     MOVE OLR-UNIT-PRICE (OLR-IDX)        TO OL-UNIT-PRICE.
006400     MOVE OLR-REGION (OLR-IDX)            TO OL-REGION.
006410     MOVE OLR-VAT-PERCENTAGE (OLR-IDX)    TO OL-VAT-PERCENTAGE.
006420     MOVE OLR-VAT-AMOUNT (OLR-IDX)        TO OL-VAT-AMOUNT.
006430     MOVE OLR-FINAL-PRICE (OLR-IDX)       TO OL-FINAL-PRICE.
006440     WRITE ORDER-RESULT-RECORD FROM HF-ORDX-REC.
006450     ADD 1 TO WS-DEMAND-SEARCH-IDX.
006460*
006470 004950-EXIT.
006480     EXIT.
006490*
006500*             W R I T E   B A T C H   S U M M A R Y
006510*
006520 005000-WRITE-SUMMARY.
006530*
006540     OPEN OUTPUT REPORT-FILE.
006550     INITIATE BULK-SUMMARY-REPORT.
006560*
006570     MOVE 1 TO WS-TABLE-IDX.
006580     PERFORM 005100-WRITE-ONE-DETAIL
006590         THRU 005100-EXIT
006600         UNTIL WS-TABLE-IDX > BATCH-ORDER-COUNT.
006610*
006620     TERMINATE BULK-SUMMARY-REPORT.
006630     CLOSE REPORT-FILE.
006640*
006650 005000-EXIT.
006660     EXIT.
006670*
006680 005100-WRITE-ONE-DETAIL.
006690*
006700     SET BO-IDX TO WS-TABLE-IDX.
006710     MOVE WS-TABLE-IDX TO WS-RPT-ORDER-IDX.
006720     MOVE BO-RESULT-MSG (BO-IDX) TO WS-RPT-MESSAGE.
006730*
006740     IF (BO-SUCCESS (BO-IDX))
006750         MOVE "SUCCESS" TO WS-RPT-STATUS-TEXT
006760         MOVE 1 TO WS-RPT-SUCCESS-FLAG
006770         MOVE 0 TO WS-RPT-FAILURE-FLAG
006780     ELSE
006790         MOVE "FAILED " TO WS-RPT-STATUS-TEXT
006800         MOVE 0 TO WS-RPT-SUCCESS-FLAG
006810         MOVE 1 TO WS-RPT-FAILURE-FLAG
006820     END-IF.
006830*
006840     GENERATE BULK-DETAIL-LINE.
006850     ADD 1 TO WS-TABLE-IDX.
006860*
006870 005100-EXIT.
006880     EXIT.
006890*
006900*         R E W R I T E   P R O D U C T   C A T A L O G
006910*
006920 006000-REWRITE-PRODUCTS.
006930*
006940     OPEN OUTPUT PRODUCT-OUT-FILE.
006950     MOVE 1 TO WS-TABLE-IDX.
006960     PERFORM 006100-WRITE-ONE-PRODUCT
006970         THRU 006100-EXIT
006980         UNTIL WS-TABLE-IDX > PT-COUNT.
006990     CLOSE PRODUCT-OUT-FILE.
007000*
007010 006000-EXIT.
007020     EXIT.
007030*
007040 006100-WRITE-ONE-PRODUCT.
007050*
007060     SET PT-IDX TO WS-TABLE-IDX.
007070     MOVE PT-PRODUCT-ID (PT-IDX)          TO PROD-ID.
007080     MOVE PT-PRODUCT-NAME (PT-IDX)        TO PROD-NAME.
007090     MOVE PT-PRODUCT-PRICE (PT-IDX)       TO PROD-PRICE.
007100     MOVE PT-PRODUCT-CURRENCY (PT-IDX)    TO PROD-CURRENCY.
007110     MOVE PT-PRODUCT-STOCK-QTY (PT-IDX)   TO PROD-STOCK-QTY.
007120     MOVE PT-PRODUCT-CATEGORY (PT-IDX)    TO PROD-CATEGORY.
007130     MOVE PT-PRODUCT-REGION (PT-IDX)      TO PROD-REGION.
007140     WRITE PRODUCT-OUT-RECORD FROM PRODUCT-FILE-REC.
007150     ADD 1 TO WS-TABLE-IDX.
007160*
007170 006100-EXIT.
007180     EXIT.
