000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    HFORDSUB.
000120 AUTHOR.        S D NASH.
000130 INSTALLATION.  HANSAFLEX DATA PROCESSING CTR.
000140 DATE-WRITTEN.  1989/07/03.
000150 DATE-COMPILED.
000160 SECURITY.      HANSAFLEX INTERNAL USE ONLY.
000170*
000180*****************************************************************
000190*                                                                *
000200*             H F O R D S U B  -  ORDER LINE POSTING             *
000210*                                                                *
000220*    Subprogram.  Posts one customer order: validates every     *
000230*    line against the product catalog and the order's region,    *
000240*    prices each line, totals the order, and - only if every     *
000250*    line passed - deducts the ordered quantities from the       *
000260*    caller's copy of PRODUCT-TABLE.  Nothing on the order or    *
000270*    the stock table is changed if any line fails.               *
000280*                                                                *
000290*    CALLING PROTOCOL                                            *
000300*    ----------------                                            *
000310*    CALL "HFORDSUB" USING HF-ORDX-REC                           *
000320*                           ORDER-ITEM-TABLE                     *
000330*                           ORDER-LINE-RESULT-TABLE              *
000340*                           PRODUCT-TABLE                        *
000350*                           RPC-TABLE                            *
000360*                           LK-ORDSUB-RESULT.                    *
000370*    Caller sets HF-OR-REC-TYPE to "H" and fills the             *
000380*    HF-OR-AS-HEADER redefinition of HF-ORDX-REC, and loads      *
000390*    ORDER-ITEM-TABLE (with OIT-COUNT set) before the call.      *
000400*    OIT-COUNT set) before the call.  On return, if              *
000410*    LK-ORDSUB-SUCCESS, OH-STATUS is CONFIRMED, OH-TOTAL-PRICE   *
000420*    and OH-CONFIRMATION-NUMBER are set, ORDER-LINE-RESULT-TABLE *
000430*    holds the posted lines and PRODUCT-TABLE stock is reduced.  *
000440*    If not, the order and the stock table are left untouched    *
000450*    and LK-ORDSUB-MESSAGE explains why.  The caller must NOT    *
000460*    CANCEL this subprogram between orders in the same run -     *
000470*    WS-CONFIRM-SEQ has to survive from one CALL to the next so  *
000480*    confirmation numbers stay unique across the batch.          *
000490*                                                                *
000500*    CHANGE LOG                                                  *
000510*    ----------                                                  *
000520*    1989/07/03 SDN  Original single-order posting routine.      *
000530*    1994/11/02 RJT  Region compare now case-insensitive,        *
000540*                     ticket HF-0231 (mixed-case EDI feed).      *
000550*    1998/12/07 GKW  Y2K review - no date fields in this         *
000560*                     program, no changes required.              *
000570*    2022/09/12 SDN  VAT/final-price formula moved to the shared *
000580*                     HFVATLW/HFVATLP work area.                 *
000590*    2023/09/01 SDN  Two-pass stock check confirmed to re-test   *
000600*                     availability at deduction time, not just   *
000610*                     at pricing time, request #4501.            *
000620*    2024/01/18 SDN  Confirmation number now built from the      *
000630*                     order id and a running sequence rather     *
000640*                     than the time-of-day clock, request #4602  *
000650*                    (reran batches produced duplicate numbers). *
000660*    2025/08/10 GKW  Stock is now checked against an order-wide  *
000670*                     demand map summed across all lines before  *
000680*                     any SUBTRACT runs, replacing the old       *
000690*                     line-at-a-time check-then-deduct pass,     *
000700*                     ticket #4713 (two lines for one product    *
000710*                     could each clear the per-line check and    *
000720*                     leave a partial deduction on the table     *
000730*                     when the order still failed overall).      *
000740*    2025/09/03 GKW  Confirmation numbers were repeating         *
000750*                     -0001 for every order in a batch - both    *
000760*                     callers CANCELled this subprogram after    *
000770*                     each CALL, which reinitialized             *
000780*                     WS-CONFIRM-SEQ to zero before it could     *
000790*                     ever advance, request #4721.  Added the    *
000800*                     no-CANCEL note above; HFORD100/HFORD200    *
000810*                     no longer CANCEL between orders.           *
000820*                                                                *
000830*****************************************************************
000840*
000850 ENVIRONMENT DIVISION.
000860*
000870 CONFIGURATION SECTION.
000880 SPECIAL-NAMES.
000890     C01 IS TOP-OF-FORM.
000900*
000910 DATA DIVISION.
000920*
000930 WORKING-STORAGE SECTION.
000940*
000950 77  WS-LINE-IDX                     PIC  9(03) COMP  VALUE 0.
000960 77  WS-PROD-SEARCH-IDX               PIC  9(05) COMP  VALUE 0.
000970 77  WS-RPC-SEARCH-IDX                PIC  9(03) COMP  VALUE 0.
000980 77  WS-PROD-FOUND-SW                 PIC  X(01)       VALUE "N".
000990     88  WS-PROD-FOUND                VALUE "Y".
001000     88  WS-PROD-NOT-FOUND             VALUE "N".
001010 77  WS-RPC-FOUND-SW                  PIC  X(01)       VALUE "N".
001020     88  WS-RPC-FOUND                 VALUE "Y".
001030     88  WS-RPC-NOT-FOUND              VALUE "N".
001040 77  WS-REGION-A                      PIC  X(10)     VALUE SPACES.
001050 77  WS-REGION-B                      PIC  X(10)     VALUE SPACES.
001060 77  WS-RUNNING-TOTAL             PIC S9(10)V9(02) COMP-3 VALUE 0.
001070 77  WS-CONFIRM-SEQ                   PIC  9(04) COMP  VALUE 0.
001080 77  WS-DEMAND-SEARCH-IDX             PIC  9(03) COMP  VALUE 0.
001090 77  WS-DEMAND-FOUND-SW               PIC  X(01)       VALUE "N".
001100     88  WS-DEMAND-FOUND              VALUE "Y".
001110     88  WS-DEMAND-NOT-FOUND          VALUE "N".
001120*
001130*****************************************************************
001140*   O R D E R   D E M A N D   M A P  -  same-product lines add  *
001150*   up before the authoritative stock check runs, so an order   *
001160*   with two lines for the same product cannot each pass a      *
001170*   half-check that only looks fine on its own, ticket #4713.   *
001180*****************************************************************
001190*
001200 78  ORDDEM-MAXOCC                    VALUE 200.
001210 01  ORDER-DEMAND-TABLE.
001220     03  OD-ENTRY OCCURS 200 TIMES
001230                  INDEXED BY OD-IDX.
001240         05  OD-PRODUCT-ID            PIC  9(09).
001250         05  OD-TOTAL-QTY             PIC  9(07).
001260         05  FILLER                   PIC  X(04).
001270 01  ORDER-DEMAND-COUNT               PIC  9(03) COMP VALUE 0.
001280*
001290 COPY HFVATLW.CPY.
001300*
001310 LINKAGE SECTION.
001320*
001330 COPY HFORDXW.CPY.
001340*
001350 COPY HFPRODW.CPY.
001360*
001370 COPY HFRPCW.CPY.
001380*
001390 01  LK-ORDSUB-RESULT.
001400     03  LK-ORDSUB-STATUS-SW           PIC  X(01).
001410         88  LK-ORDSUB-SUCCESS         VALUE "Y".
001420         88  LK-ORDSUB-FAILURE          VALUE "N".
001430     03  LK-ORDSUB-REASON-CODE          PIC  9(02).
001440         88  LK-ORDSUB-REASON-OK          VALUE 0.
001450         88  LK-ORDSUB-REASON-NO-PRODUCT  VALUE 1.
001460         88  LK-ORDSUB-REASON-REGION      VALUE 2.
001470         88  LK-ORDSUB-REASON-STOCK       VALUE 3.
001480         88  LK-ORDSUB-REASON-NO-CONFIG   VALUE 4.
001490     03  LK-ORDSUB-MESSAGE               PIC  X(80).
001500     03  FILLER                          PIC  X(04).
001510*
001520 PROCEDURE DIVISION USING HF-ORDX-REC
001530                           ORDER-ITEM-TABLE
001540                           ORDER-LINE-RESULT-TABLE
001550                           PRODUCT-TABLE
001560                           RPC-TABLE
001570                           LK-ORDSUB-RESULT.
001580*
001590 000000-CONTROL.
001600*
001610     MOVE "N" TO LK-ORDSUB-STATUS-SW.
001620     MOVE 0 TO LK-ORDSUB-REASON-CODE.
001630     MOVE SPACES TO LK-ORDSUB-MESSAGE.
001640     MOVE 0 TO WS-RUNNING-TOTAL.
001650     MOVE 0 TO OLR-COUNT.
001660     MOVE OH-REGION TO WS-REGION-A.
001670     INSPECT WS-REGION-A
001680         CONVERTING "abcdefghijklmnopqrstuvwxyz"
001690                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001700*
001710     MOVE 1 TO WS-LINE-IDX.
001720     PERFORM 001000-VALIDATE-AND-PRICE-LINE
001730         THRU 001000-EXIT
001740         UNTIL (WS-LINE-IDX > OIT-COUNT) OR (LK-ORDSUB-FAILURE).
001750*
001760     IF (LK-ORDSUB-REASON-OK)
001770         PERFORM 003500-BUILD-ORDER-DEMAND
001780             THRU 003500-EXIT
001790         PERFORM 004000-CHECK-STOCK
001800             THRU 004000-EXIT
001810     END-IF.
001820*
001830     IF (LK-ORDSUB-REASON-OK)
001840         PERFORM 004500-APPLY-STOCK
001850             THRU 004500-EXIT
001860     END-IF.
001870*
001880     IF (LK-ORDSUB-REASON-OK)
001890         PERFORM 005000-CONFIRM-ORDER
001900             THRU 005000-EXIT
001910     END-IF.
001920*
001930 000000-EXIT.
001940     GOBACK.
001950*
001960*      V A L I D A T E   A N D   P R I C E   O N E   L I N E
001970*
001980 001000-VALIDATE-AND-PRICE-LINE.
001990*
002000     PERFORM 002000-FIND-PRODUCT
002010         THRU 002000-EXIT.
002020*
002030     IF (WS-PROD-NOT-FOUND)
002040         SET LK-ORDSUB-FAILURE TO TRUE
002050         MOVE 1 TO LK-ORDSUB-REASON-CODE
002060         STRING "PRODUCT NOT ON FILE - ID "
002070                     DELIMITED BY SIZE
002080                 OIT-PRODUCT-ID (WS-LINE-IDX)
002090                     DELIMITED BY SIZE
002100             INTO LK-ORDSUB-MESSAGE
002110         END-STRING
002120         GO TO 001000-EXIT
002130     END-IF.
002140*
002150     MOVE PT-PRODUCT-REGION (WS-PROD-SEARCH-IDX) TO WS-REGION-B.
002160     INSPECT WS-REGION-B
002170         CONVERTING "abcdefghijklmnopqrstuvwxyz"
002180                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002190*
002200     IF (WS-REGION-A NOT = WS-REGION-B)
002210         SET LK-ORDSUB-FAILURE TO TRUE
002220         MOVE 2 TO LK-ORDSUB-REASON-CODE
002230         MOVE "PRODUCT REGION DOES NOT MATCH ORDER REGION"
002240             TO LK-ORDSUB-MESSAGE
002250         GO TO 001000-EXIT
002260     END-IF.
002270*
002280     IF (PT-PRODUCT-STOCK-QTY (WS-PROD-SEARCH-IDX)
002290             < OIT-QUANTITY (WS-LINE-IDX))
002300         SET LK-ORDSUB-FAILURE TO TRUE
002310         MOVE 3 TO LK-ORDSUB-REASON-CODE
002320         MOVE "INSUFFICIENT STOCK FOR ONE OR MORE PRODUCTS"
002330             TO LK-ORDSUB-MESSAGE
002340         GO TO 001000-EXIT
002350     END-IF.
002360*
002370     PERFORM 003000-FIND-REGION-CONFIG
002380         THRU 003000-EXIT.
002390*
002400     IF (WS-RPC-NOT-FOUND)
002410         SET LK-ORDSUB-FAILURE TO TRUE
002420         MOVE 4 TO LK-ORDSUB-REASON-CODE
002430         MOVE "NO VAT CONFIGURATION FOR ORDER REGION"
002440             TO LK-ORDSUB-MESSAGE
002450         GO TO 001000-EXIT
002460     END-IF.
002470*
002480     MOVE PT-PRODUCT-PRICE (WS-PROD-SEARCH-IDX) TO VL-BASE-PRICE.
002490     MOVE RPC-T-VAT-PCT (WS-RPC-SEARCH-IDX)     TO VL-VAT-PCT.
002500     MOVE OIT-QUANTITY (WS-LINE-IDX)            TO VL-QUANTITY.
002510*
002520     PERFORM 002200-CALC-LINE-VAT
002530         THRU 002200-EXIT.
002540*
002550     ADD 1 TO OLR-COUNT.
002560     SET OLR-IDX TO OLR-COUNT.
002570     MOVE OIT-PRODUCT-ID (WS-LINE-IDX)            TO
002580                         OLR-PRODUCT-ID (OLR-IDX).
002590     MOVE PT-PRODUCT-NAME (WS-PROD-SEARCH-IDX)    TO
002600                         OLR-PRODUCT-NAME (OLR-IDX).
002610     MOVE OIT-QUANTITY (WS-LINE-IDX)              TO
002620                         OLR-QUANTITY (OLR-IDX).
002630     MOVE VL-BASE-PRICE                           TO
002640                         OLR-UNIT-PRICE (OLR-IDX).
002650     MOVE PT-PRODUCT-REGION (WS-PROD-SEARCH-IDX)  TO
002660                         OLR-REGION (OLR-IDX).
002670     MOVE VL-VAT-PCT                              TO
002680                         OLR-VAT-PERCENTAGE (OLR-IDX).
002690     MOVE VL-VAT-AMOUNT                           TO
002700                         OLR-VAT-AMOUNT (OLR-IDX).
002710     MOVE VL-LINE-FINAL-PRICE                     TO
002720                         OLR-FINAL-PRICE (OLR-IDX).
002730*
002740     ADD VL-LINE-FINAL-PRICE TO WS-RUNNING-TOTAL.
002750     ADD 1 TO WS-LINE-IDX.
002760*
002770 001000-EXIT.
002780     EXIT.
002790*
002800 002000-FIND-PRODUCT.
002810*
002820     SET WS-PROD-NOT-FOUND TO TRUE.
002830     MOVE 1 TO WS-PROD-SEARCH-IDX.
002840     PERFORM 002050-TEST-ONE-PRODUCT
002850         THRU 002050-EXIT
002860         UNTIL (WS-PROD-FOUND) OR (WS-PROD-SEARCH-IDX > PT-COUNT).
002870*
002880 002000-EXIT.
002890     EXIT.
002900*
002910 002050-TEST-ONE-PRODUCT.
002920*
002930     IF (PT-PRODUCT-ID (WS-PROD-SEARCH-IDX)
002940             = OIT-PRODUCT-ID (WS-LINE-IDX))
002950         SET WS-PROD-FOUND TO TRUE
002960     ELSE
002970         ADD 1 TO WS-PROD-SEARCH-IDX
002980     END-IF.
002990*
003000 002050-EXIT.
003010     EXIT.
003020*
003030 COPY HFVATLP.CPY.
003040*
003050 003000-FIND-REGION-CONFIG.
003060*
003070     SET WS-RPC-NOT-FOUND TO TRUE.
003080     MOVE 1 TO WS-RPC-SEARCH-IDX.
003090     PERFORM 003050-TEST-ONE-CONFIG
003100         THRU 003050-EXIT
003110         UNTIL (WS-RPC-FOUND) OR (WS-RPC-SEARCH-IDX > RPC-COUNT).
003120*
003130 003000-EXIT.
003140     EXIT.
003150*
003160 003050-TEST-ONE-CONFIG.
003170*
003180     IF (RPC-T-REGION (WS-RPC-SEARCH-IDX) = WS-REGION-A)
003190         SET WS-RPC-FOUND TO TRUE
003200     ELSE
003210         ADD 1 TO WS-RPC-SEARCH-IDX
003220     END-IF.
003230*
003240 003050-EXIT.
003250     EXIT.
003260*
003270*      B U I L D   O R D E R   D E M A N D   M A P
003280*
003290 003500-BUILD-ORDER-DEMAND.
003300*
003310     MOVE 0 TO ORDER-DEMAND-COUNT.
003320     MOVE 1 TO WS-LINE-IDX.
003330     PERFORM 003550-ADD-ONE-LINE-DEMAND
003340         THRU 003550-EXIT
003350         UNTIL WS-LINE-IDX > OIT-COUNT.
003360*
003370 003500-EXIT.
003380     EXIT.
003390*
003400 003550-ADD-ONE-LINE-DEMAND.
003410*
003420     SET WS-DEMAND-NOT-FOUND TO TRUE.
003430     MOVE 1 TO WS-DEMAND-SEARCH-IDX.
003440     PERFORM 003560-TEST-ONE-DEMAND-ENTRY
003450         THRU 003560-EXIT
003460         UNTIL (WS-DEMAND-FOUND) OR
003470               (WS-DEMAND-SEARCH-IDX > ORDER-DEMAND-COUNT).
003480*
003490     IF (WS-DEMAND-NOT-FOUND)
003500         ADD 1 TO ORDER-DEMAND-COUNT
003510         SET OD-IDX TO ORDER-DEMAND-COUNT
003520         MOVE OIT-PRODUCT-ID (WS-LINE-IDX)
003530             TO OD-PRODUCT-ID (OD-IDX)
003540         MOVE 0 TO OD-TOTAL-QTY (OD-IDX)
003550     ELSE
003560         SET OD-IDX TO WS-DEMAND-SEARCH-IDX
003570     END-IF.
003580*
003590     ADD OIT-QUANTITY (WS-LINE-IDX) TO OD-TOTAL-QTY (OD-IDX).
003600     ADD 1 TO WS-LINE-IDX.
003610*
003620 003550-EXIT.
003630     EXIT.
003640*
003650 003560-TEST-ONE-DEMAND-ENTRY.
003660*
003670     IF (OD-PRODUCT-ID (WS-DEMAND-SEARCH-IDX)
003680             = OIT-PRODUCT-ID (WS-LINE-IDX))
003690         SET WS-DEMAND-FOUND TO TRUE
003700     ELSE
003710         ADD 1 TO WS-DEMAND-SEARCH-IDX
003720     END-IF.
003730*
003740 003560-EXIT.
003750     EXIT.
003760*
003770*   C H E C K   S T O C K  -  A L L   L I N E S   S U M M E D
003780*
003790 004000-CHECK-STOCK.
003800*
003810     MOVE 1 TO WS-DEMAND-SEARCH-IDX.
003820     PERFORM 004050-CHECK-ONE-DEMAND-ENTRY
003830         THRU 004050-EXIT
003840         UNTIL (WS-DEMAND-SEARCH-IDX > ORDER-DEMAND-COUNT)
003850               OR (LK-ORDSUB-FAILURE).
003860*
003870 004000-EXIT.
003880     EXIT.
003890*
003900 004050-CHECK-ONE-DEMAND-ENTRY.
003910*
003920     SET OD-IDX TO WS-DEMAND-SEARCH-IDX.
003930     SET WS-PROD-NOT-FOUND TO TRUE.
003940     MOVE 1 TO WS-PROD-SEARCH-IDX.
003950     PERFORM 004060-FIND-PRODUCT-FOR-DEMAND
003960         THRU 004060-EXIT
003970         UNTIL (WS-PROD-FOUND) OR (WS-PROD-SEARCH-IDX > PT-COUNT).
003980*
003990     IF (PT-PRODUCT-STOCK-QTY (WS-PROD-SEARCH-IDX)
004000             < OD-TOTAL-QTY (OD-IDX))
004010         SET LK-ORDSUB-FAILURE TO TRUE
004020         MOVE 3 TO LK-ORDSUB-REASON-CODE
004030         MOVE "INSUFFICIENT STOCK FOR ONE OR MORE PRODUCTS"
004040             TO LK-ORDSUB-MESSAGE
004050     END-IF.
004060*
004070     ADD 1 TO WS-DEMAND-SEARCH-IDX.
004080*
004090 004050-EXIT.
004100     EXIT.
004110*
004120 004060-FIND-PRODUCT-FOR-DEMAND.
004130*
004140     IF (PT-PRODUCT-ID (WS-PROD-SEARCH-IDX)
004150             = OD-PRODUCT-ID (OD-IDX))
004160         SET WS-PROD-FOUND TO TRUE
004170     ELSE
004180         ADD 1 TO WS-PROD-SEARCH-IDX
004190     END-IF.
004200*
004210 004060-EXIT.
004220     EXIT.
004230*
004240*      A P P L Y   S T O C K   D E D U C T I O N S
004250*
004260 004500-APPLY-STOCK.
004270*
004280     MOVE 1 TO WS-DEMAND-SEARCH-IDX.
004290     PERFORM 004550-APPLY-ONE-DEMAND-ENTRY
004300         THRU 004550-EXIT
004310         UNTIL WS-DEMAND-SEARCH-IDX > ORDER-DEMAND-COUNT.
004320*
004330 004500-EXIT.
004340     EXIT.
004350*
004360 004550-APPLY-ONE-DEMAND-ENTRY.
004370*
004380     SET OD-IDX TO WS-DEMAND-SEARCH-IDX.
004390     SET WS-PROD-NOT-FOUND TO TRUE.
004400     MOVE 1 TO WS-PROD-SEARCH-IDX.
004410     PERFORM 004060-FIND-PRODUCT-FOR-DEMAND
004420         THRU 004060-EXIT
004430         UNTIL (WS-PROD-FOUND) OR (WS-PROD-SEARCH-IDX > PT-COUNT).
004440*
004450     SUBTRACT OD-TOTAL-QTY (OD-IDX)
004460         FROM PT-PRODUCT-STOCK-QTY (WS-PROD-SEARCH-IDX).
004470*
004480     ADD 1 TO WS-DEMAND-SEARCH-IDX.
004490*
004500 004550-EXIT.
004510     EXIT.
004520*
004530*                C O N F I R M   T H E   O R D E R
004540*
004550 005000-CONFIRM-ORDER.
004560*
004570     MOVE WS-RUNNING-TOTAL TO OH-TOTAL-PRICE.
004580     ADD 1 TO WS-CONFIRM-SEQ.
004590     STRING "HF"
004600                 DELIMITED BY SIZE
004610             OH-ORDER-ID
004620                 DELIMITED BY SIZE
004630             "-"
004640                 DELIMITED BY SIZE
004650             WS-CONFIRM-SEQ
004660                 DELIMITED BY SIZE
004670         INTO OH-CONFIRMATION-NUMBER
004680     END-STRING.
004690     SET OH-STAT-CONFIRMED TO TRUE.
004700     SET LK-ORDSUB-SUCCESS TO TRUE.
004710     MOVE 0 TO LK-ORDSUB-REASON-CODE.
004720     MOVE "ORDER PROCESSED SUCCESSFULLY" TO LK-ORDSUB-MESSAGE.
004730*
004740 005000-EXIT.
004750     EXIT.
