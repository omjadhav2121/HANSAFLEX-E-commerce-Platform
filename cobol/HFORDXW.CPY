000100*****************************************************************
000110*                                                                *
000120*              H F O R D X W  -  ORDER TRANSACTION               *
000130*                                                                *
000140*    Common 260-byte transaction record shared by the           *
000150*    ORDER-REQUEST input file and the ORDER-RESULT output       *
000160*    file.  HF-OR-REC-TYPE tells the reading program which of   *
000170*    the three REDEFINES views applies to HF-OR-DATA:           *
000180*        "H" - ORDER-HEADER            (one per order)          *
000190*        "I" - ORDER-ITEM-REQUEST      (one per order line, in) *
000200*        "R" - ORDER-LINE-RESULT       (one per order line, out)*
000210*                                                                *
000220*    MAINTENANCE                                                *
000230*    -----------                                                *
000240*    1989/07/03 SDN  Original layout, single-order posting.     *
000250*    2023/04/05 TLC  Added ORDER-LINE-RESULT view for posted    *
000260*                     line output, request #4471.                *
000270*    2024/01/18 SDN  Widened OH-DELIVERY-ADDRESS to X(100) per  *
000280*                     request #4602 (free-text delivery notes). *
000290*                                                                *
000300*****************************************************************
000310*
000320 01  HF-ORDX-REC.
000330     03  HF-OR-REC-TYPE               PIC  X(01).
000340         88  HF-OR-IS-HEADER          VALUE "H".
000350         88  HF-OR-IS-ITEM            VALUE "I".
000360         88  HF-OR-IS-LINE            VALUE "R".
000370     03  HF-OR-DATA                   PIC  X(259).
000380*
000390*    ---- view 1 : ORDER-HEADER --------------------------------
000400     03  HF-OR-AS-HEADER REDEFINES HF-OR-DATA.
000410         05  OH-ORDER-ID              PIC  9(09).
000420         05  OH-CUSTOMER-ID           PIC  X(20).
000430         05  OH-REGION                PIC  X(10).
000440         05  OH-STATUS                PIC  X(09).
000450             88  OH-STAT-CREATED      VALUE "CREATED".
000460             88  OH-STAT-CONFIRMED    VALUE "CONFIRMED".
000470         05  OH-TOTAL-PRICE           PIC  S9(10)V9(02) COMP-3.
000480         05  OH-CONFIRMATION-NUMBER   PIC  X(20).
000490         05  OH-CONTACT-NAME          PIC  X(60).
000500         05  OH-PHONE-NUMBER          PIC  X(20).
000510         05  OH-DELIVERY-ADDRESS      PIC  X(100).
000520         05  FILLER                   PIC  X(04).
000530*
000540*    ---- view 2 : ORDER-ITEM-REQUEST ---------------------------
000550     03  HF-OR-AS-ITEM REDEFINES HF-OR-DATA.
000560         05  OI-ORDER-ID              PIC  9(09).
000570         05  OI-LINE-NO               PIC  9(04).
000580         05  OI-PRODUCT-ID            PIC  9(09).
000590         05  OI-QUANTITY              PIC  9(07).
000600         05  FILLER                   PIC  X(230).
000610*
000620*    ---- view 3 : ORDER-LINE-RESULT ----------------------------
000630     03  HF-OR-AS-LINE REDEFINES HF-OR-DATA.
000640         05  OL-ORDER-ID              PIC  9(09).
000650         05  OL-PRODUCT-ID            PIC  9(09).
000660         05  OL-PRODUCT-NAME          PIC  X(60).
000670         05  OL-QUANTITY              PIC  9(07).
000680         05  OL-UNIT-PRICE            PIC  S9(10)V9(02) COMP-3.
000690         05  OL-REGION                PIC  X(10).
000700         05  OL-VAT-PERCENTAGE        PIC  S9(03)V9(02) COMP-3.
000710         05  OL-VAT-AMOUNT            PIC  S9(10)V9(02) COMP-3.
000720         05  OL-FINAL-PRICE           PIC  S9(10)V9(02) COMP-3.
000730         05  FILLER                   PIC  X(147).
000740*
000750*****************************************************************
000760*    O R D E R   L I N E   T A B L E S  -  per-order work area  *
000770*****************************************************************
000780*
000790 78  OL-MAXOCC                       VALUE 200.
000800 01  ORDER-ITEM-TABLE.
000810     03  OIT-ENTRY OCCURS 200 TIMES
000820                   INDEXED BY OIT-IDX.
000830         05  OIT-LINE-NO              PIC  9(04).
000840         05  OIT-PRODUCT-ID           PIC  9(09).
000850         05  OIT-QUANTITY             PIC  9(07).
000860         05  FILLER                   PIC  X(04).
000870 01  OIT-COUNT                       PIC  9(03) COMP VALUE 0.
000880*
000890 01  ORDER-LINE-RESULT-TABLE.
000900     03  OLR-ENTRY OCCURS 200 TIMES
000910                   INDEXED BY OLR-IDX.
000920         05  OLR-PRODUCT-ID           PIC  9(09).
000930         05  OLR-PRODUCT-NAME         PIC  X(60).
000940         05  OLR-QUANTITY             PIC  9(07).
000950         05  OLR-UNIT-PRICE           PIC  S9(10)V9(02) COMP-3.
000960         05  OLR-REGION               PIC  X(10).
000970         05  OLR-VAT-PERCENTAGE       PIC  S9(03)V9(02) COMP-3.
000980         05  OLR-VAT-AMOUNT           PIC  S9(10)V9(02) COMP-3.
000990         05  OLR-FINAL-PRICE          PIC  S9(10)V9(02) COMP-3.
001000         05  FILLER                   PIC  X(04).
001010 01  OLR-COUNT                       PIC  9(03) COMP VALUE 0.
