000100*****************************************************************
000110*                                                                *
000120*    H F V A T Q P  -  PRICE QUOTE VAT / FINAL PRICE FORMULA    *
000130*                                                                *
000140*    COPY'd into the PROCEDURE DIVISION of any driver that      *
000150*    needs a single-item VAT-inclusive quote priced for a       *
000160*    walk-in or catalog customer.  Caller loads VQ-BASE-PRICE/  *
000170*    VQ-VAT-PCT in VAT-QUOTE-WORK-AREA (HFVATQW.CPY) and         *
000180*    PERFORMs 002100-CALC-QUOTE-VAT THRU 002100-EXIT.            *
000190*    VAT-AMOUNT is derived from the rounded                      *
000200*    final price, NOT computed as a separately-rounded product  *
000210*    - this is the quote-path rounding, distinct from the       *
000220*    order-line path in HFVATLP.CPY.                             *
000230*                                                                *
000240*    MAINTENANCE                                                *
000250*    -----------                                                *
000260*    2023/02/14 TLC  Original formula, single-item quotes.      *
000270*    2023/09/01 SDN  VAT-AMOUNT now derived by subtraction from *
000280*                     the rounded final price so quote and      *
000290*                     order-line paths agree to the penny,      *
000300*                     request #4501.                             *
000310*                                                                *
000320*****************************************************************
000330*
000340 002100-CALC-QUOTE-VAT.
000350*
000360     COMPUTE VQ-RAW-VAT-RATE ROUNDED =
000370             VQ-VAT-PCT / 100.
000380*
000390     COMPUTE VQ-FINAL-PRICE ROUNDED =
000400             VQ-BASE-PRICE +
000410             (VQ-BASE-PRICE * VQ-RAW-VAT-RATE).
000420*
000430     COMPUTE VQ-VAT-AMOUNT =
000440             VQ-FINAL-PRICE - VQ-BASE-PRICE.
000450*
000460 002100-EXIT.
000470     EXIT.
