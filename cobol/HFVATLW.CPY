000100*****************************************************************
000110*                                                                *
000120*         H F V A T L W  -  ORDER LINE VAT WORK AREA             *
000130*                                                                *
000140*    Work area for the order-line VAT/final-price formula in    *
000150*    HFVATLP.CPY.  Companion "W/P" pair.  Caller loads           *
000160*    VL-BASE-PRICE, VL-VAT-PCT and VL-QUANTITY, PERFORMs the     *
000170*    paragraph HFVATLP.CPY copies in, and reads back             *
000180*    VL-VAT-AMOUNT, VL-UNIT-FINAL-PRICE and VL-LINE-FINAL-PRICE. *
000190*                                                                *
000200*    MAINTENANCE                                                *
000210*    -----------                                                *
000220*    2022/09/12 SDN  Original work area, order line posting.    *
000230*                                                                *
000240*****************************************************************
000250*
000260 01  VAT-LINE-WORK-AREA.
000270     03  VL-BASE-PRICE                PIC  S9(10)V9(02) COMP-3.
000280     03  VL-VAT-PCT                   PIC  S9(03)V9(02) COMP-3.
000290     03  VL-QUANTITY                  PIC  9(07).
000300     03  VL-RAW-VAT-RATE              PIC  S9(01)V9(04) COMP-3.
000310     03  VL-VAT-AMOUNT                PIC  S9(10)V9(02) COMP-3.
000320     03  VL-UNIT-FINAL-PRICE          PIC  S9(10)V9(02) COMP-3.
000330     03  VL-LINE-FINAL-PRICE          PIC  S9(10)V9(02) COMP-3.
000340     03  FILLER                       PIC  X(04).
