000100*****************************************************************
000110*                                                                *
000120*                 H F P R O D W  -  P R O D U C T                *
000130*                                                                *
000140*    Catalog product master layout and in-memory lookup table   *
000150*    used by the pricing and order-posting batch suite.  The    *
000160*    PRODUCT file has no indexed access in this shop; programs  *
000170*    load it whole into PRODUCT-TABLE and scan it by PROD-ID.   *
000180*                                                                *
000190*    MAINTENANCE                                                *
000200*    -----------                                                *
000210*    1989/04/11 RJT  Original layout, catalog conversion.       *
000220*    2019/11/14 GKW  Widened PROD-STOCK-QTY to 9(07), added     *
000230*                     PROD-REGION for multi-region rollout.     *
000240*                                                                *
000250*****************************************************************
000260*
000270 01  PRODUCT-FILE-REC.
000280     03  PROD-ID                     PIC  9(09).
000290     03  PROD-NAME                   PIC  X(60).
000300     03  PROD-PRICE                  PIC  S9(10)V9(02) COMP-3.
000310     03  PROD-CURRENCY               PIC  X(03).
000320     03  PROD-STOCK-QTY               PIC  9(07).
000330     03  PROD-CATEGORY               PIC  X(30).
000340     03  PROD-REGION                 PIC  X(10).
000350     03  FILLER                      PIC  X(04).
000360*
000370*****************************************************************
000380*    P R O D U C T   T A B L E  -  in-memory catalog snapshot   *
000390*****************************************************************
000400*
000410 78  PT-MAXOCC                       VALUE 2000.
000420 01  PRODUCT-TABLE.
000430     03  PT-ENTRY OCCURS 2000 TIMES
000440                  INDEXED BY PT-IDX.
000450         05  PT-PRODUCT-ID           PIC  9(09).
000460         05  PT-PRODUCT-NAME         PIC  X(60).
000470         05  PT-PRODUCT-PRICE        PIC  S9(10)V9(02) COMP-3.
000480         05  PT-PRODUCT-CURRENCY     PIC  X(03).
000490         05  PT-PRODUCT-STOCK-QTY    PIC  9(07).
000500         05  PT-PRODUCT-CATEGORY     PIC  X(30).
000510         05  PT-PRODUCT-REGION       PIC  X(10).
000520         05  FILLER                  PIC  X(04).
000530 01  PT-COUNT                        PIC  9(05) COMP VALUE 0.
000540 01  PT-SEARCH-IDX                   PIC  9(05) COMP VALUE 0.
000550 01  PT-FOUND-SW                     PIC  X(01) VALUE "N".
000560     88  PT-FOUND                    VALUE "Y".
000570     88  PT-NOT-FOUND                VALUE "N".
