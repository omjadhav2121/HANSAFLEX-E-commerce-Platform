000100*****************************************************************
000110*                                                                *
000120*    H F V A T L P  -  ORDER LINE VAT / FINAL PRICE FORMULA     *
000130*                                                                *
000140*    COPY'd into the PROCEDURE DIVISION of HFORDSUB for each    *
000150*    ordered line at posting time.  Unlike the quote-path       *
000160*    formula in HFVATQP.CPY, VAT-AMOUNT is computed directly    *
000170*    here, then the line final price is the whole-quantity      *
000180*    multiple of the rounded unit final price - no further      *
000190*    rounding, since quantity is a whole number and the         *
000200*    2-decimal scale is already set.                             *
000210*                                                                *
000220*    MAINTENANCE                                                *
000230*    -----------                                                *
000240*    2022/09/12 SDN  Original formula, order line posting.      *
000250*    2023/09/01 SDN  Confirmed rate/amount rounding agrees to   *
000260*                     the penny with the quote path, request    *
000270*                     #4501.                                     *
000280*                                                                *
000290*****************************************************************
000300*
000310 002200-CALC-LINE-VAT.
000320*
000330     COMPUTE VL-RAW-VAT-RATE ROUNDED =
000340             VL-VAT-PCT / 100.
000350*
000360     COMPUTE VL-VAT-AMOUNT ROUNDED =
000370             VL-BASE-PRICE * VL-RAW-VAT-RATE.
000380*
000390     COMPUTE VL-UNIT-FINAL-PRICE =
000400             VL-BASE-PRICE + VL-VAT-AMOUNT.
000410*
000420     COMPUTE VL-LINE-FINAL-PRICE =
000430             VL-UNIT-FINAL-PRICE * VL-QUANTITY.
000440*
000450 002200-EXIT.
000460     EXIT.
