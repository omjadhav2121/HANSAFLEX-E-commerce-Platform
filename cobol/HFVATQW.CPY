000100*****************************************************************
000110*                                                                *
000120*         H F V A T Q W  -  PRICE QUOTE VAT WORK AREA            *
000130*                                                                *
000140*    Work area for the price-quote VAT/final-price formula in   *
000150*    HFVATQP.CPY.  Companion "W/P" pair, same convention as the *
000160*    old MONEYW/MONEYP check-writing routine: the caller loads  *
000170*    VQ-BASE-PRICE and VQ-VAT-PCT, PERFORMs the paragraph that   *
000180*    HFVATQP.CPY copies in, and reads back VQ-FINAL-PRICE and    *
000190*    VQ-VAT-AMOUNT.                                              *
000200*                                                                *
000210*    MAINTENANCE                                                *
000220*    -----------                                                *
000230*    2023/02/14 TLC  Original work area, single-item quotes.    *
000240*                                                                *
000250*****************************************************************
000260*
000270 01  VAT-QUOTE-WORK-AREA.
000280     03  VQ-BASE-PRICE                PIC  S9(10)V9(02) COMP-3.
000290     03  VQ-VAT-PCT                   PIC  S9(03)V9(02) COMP-3.
000300     03  VQ-RAW-VAT-RATE              PIC  S9(01)V9(04) COMP-3.
000310     03  VQ-FINAL-PRICE               PIC  S9(10)V9(02) COMP-3.
000320     03  VQ-VAT-AMOUNT                PIC  S9(10)V9(02) COMP-3.
000330     03  VQ-WORK-FINAL                PIC  S9(12)V9(06) COMP-3.
000340     03  FILLER                       PIC  X(04).
