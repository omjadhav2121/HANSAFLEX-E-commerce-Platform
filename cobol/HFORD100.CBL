000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    HFORD100.
000120 AUTHOR.        R J TIERNEY.
000130 INSTALLATION.  HANSAFLEX DATA PROCESSING CTR.
000140 DATE-WRITTEN.  1990/02/07.
000150 DATE-COMPILED.
000160 SECURITY.      HANSAFLEX INTERNAL USE ONLY.
000170*
000180*****************************************************************
000190*                                                                *
000200*             H F O R D 1 0 0  -  ORDER POSTING BATCH            *
000210*                                                                *
000220*    Reads the order request file (one ORDER-HEADER record       *
000230*    followed by its ORDER-ITEM-REQUEST lines, repeated for      *
000240*    each order), calls HFORDSUB to price and validate each      *
000250*    order against the shared catalog and VAT tables, and        *
000260*    writes the ORDER-RESULT file (ORDER-HEADER plus posted      *
000270*    ORDER-LINE-RESULT records).  At end of run the product      *
000280*    catalog is rewritten with the reduced stock quantities.     *
000290*                                                                *
000300*    CHANGE LOG                                                  *
000310*    ----------                                                  *
000320*    1990/02/07 RJT  Original order posting batch, EU only.      *
000330*    1994/11/02 RJT  Order lines now grouped by header before    *
000340*                     posting, ticket HF-0231.                   *
000350*    1998/12/07 GKW  Y2K review - no two-digit year fields in    *
000360*                     this program, no changes required.         *
000370*    2021/02/22 SDN  Added multi-region VAT table load.          *
000380*    2022/09/12 SDN  Order posting logic moved out to the        *
000390*                     HFORDSUB subprogram, called once per       *
000400*                     order, so the bulk batch (HFORD200) could  *
000410*                     reuse it.                                  *
000420*    2025/09/03 GKW  No longer CANCELs HFORDSUB after each       *
000430*                     order - CANCEL was reinitializing its      *
000440*                     running confirmation sequence, so every    *
000450*                     order in the run posted as suffix -0001,   *
000460*                     request #4721.                             *
000470*                                                                *
000480*****************************************************************
000490*
000500 ENVIRONMENT DIVISION.
000510*
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM.
000550*
000560 INPUT-OUTPUT SECTION.
000570*
000580 FILE-CONTROL.
000590     SELECT PRODUCT-FILE
000600         ASSIGN TO "PRODMSTR"
000610         ORGANIZATION IS LINE SEQUENTIAL
000620         FILE STATUS IS WS-PROD-STATUS.
000630*
000640     SELECT PRODUCT-OUT-FILE
000650         ASSIGN TO "PRODOUT"
000660         ORGANIZATION IS LINE SEQUENTIAL
000670         FILE STATUS IS WS-PRODOUT-STATUS.
000680*
000690     SELECT REGION-CONFIG-FILE
000700         ASSIGN TO "RPCFILE"
000710         ORGANIZATION IS LINE SEQUENTIAL
000720         FILE STATUS IS WS-RPC-STATUS.
000730*
000740     SELECT ORDER-REQUEST-FILE
000750         ASSIGN TO "ORDREQ"
000760         ORGANIZATION IS LINE SEQUENTIAL
000770         FILE STATUS IS WS-ORDREQ-STATUS.
000780*
000790     SELECT ORDER-RESULT-FILE
000800         ASSIGN TO "ORDRSLT"
000810         ORGANIZATION IS LINE SEQUENTIAL
000820         FILE STATUS IS WS-ORDRSLT-STATUS.
000830*
000840 DATA DIVISION.
000850*
000860 FILE SECTION.
000870*
000880 FD  PRODUCT-FILE.
000890 01  PRODUCT-FILE-RECORD.
000900     03  FILLER                       PIC X(130).
000910*
000920 FD  PRODUCT-OUT-FILE.
000930 01  PRODUCT-OUT-RECORD.
000940     03  FILLER                       PIC X(130).
000950*
000960 FD  REGION-CONFIG-FILE.
000970 01  REGION-CONFIG-RECORD.
000980     03  FILLER                       PIC X(20).
000990*
001000 FD  ORDER-REQUEST-FILE.
001010 01  ORDER-REQUEST-RECORD.
001020     03  FILLER                       PIC X(260).
001030*
001040 FD  ORDER-RESULT-FILE.
001050 01  ORDER-RESULT-RECORD.
001060     03  FILLER                       PIC X(260).
001070*
001080 WORKING-STORAGE SECTION.
001090*
001100 77  WS-PROD-STATUS                   PIC  X(02) VALUE SPACES.
001110     88  WS-PROD-EOF                  VALUE "10".
001120 77  WS-PRODOUT-STATUS                PIC  X(02) VALUE SPACES.
001130 77  WS-RPC-STATUS                    PIC  X(02) VALUE SPACES.
001140     88  WS-RPC-EOF                   VALUE "10".
001150 77  WS-ORDREQ-STATUS                 PIC  X(02) VALUE SPACES.
001160     88  WS-ORDREQ-EOF                VALUE "10".
001170 77  WS-ORDRSLT-STATUS                PIC  X(02) VALUE SPACES.
001180*
001190 77  WS-PROD-COUNT                    PIC  9(05) COMP VALUE 0.
001200 77  WS-ORDER-COUNT                   PIC  9(05) COMP VALUE 0.
001210 77  WS-POSTED-COUNT                  PIC  9(05) COMP VALUE 0.
001220 77  WS-REJECT-COUNT                  PIC  9(05) COMP VALUE 0.
001230 77  WS-TABLE-IDX                     PIC  9(05) COMP VALUE 0.
001240*
001250 01  WS-HEADER-SAVE.
001260     03  FILLER                       PIC  X(260).
001270*
001280 COPY HFORDXW.CPY.
001290*
001300 COPY HFPRODW.CPY.
001310*
001320 COPY HFRPCW.CPY.
001330*
001340 01  LK-ORDSUB-RESULT.
001350     03  LK-ORDSUB-STATUS-SW           PIC  X(01).
001360         88  LK-ORDSUB-SUCCESS         VALUE "Y".
001370     03  LK-ORDSUB-REASON-CODE          PIC  9(02).
001380     03  LK-ORDSUB-MESSAGE               PIC  X(80).
001390     03  FILLER                          PIC  X(04).
001400*
001410 PROCEDURE DIVISION.
001420*
001430 000000-CONTROL.
001440*
001450     PERFORM 001000-LOAD-PRODUCTS
001460         THRU 001000-EXIT.
001470*
001480     PERFORM 001500-LOAD-REGION-CONFIG
001490         THRU 001500-EXIT.
001500*
001510     OPEN INPUT ORDER-REQUEST-FILE.
001520     OPEN OUTPUT ORDER-RESULT-FILE.
001530*
001540     READ ORDER-REQUEST-FILE INTO HF-ORDX-REC
001550         AT END SET WS-ORDREQ-EOF TO TRUE
001560     END-READ.
001570*
001580     PERFORM 002000-POST-ONE-ORDER
001590         THRU 002000-EXIT
001600         UNTIL WS-ORDREQ-EOF.
001610*
001620     CLOSE ORDER-REQUEST-FILE
001630           ORDER-RESULT-FILE.
001640*
001650     PERFORM 006000-REWRITE-PRODUCTS
001660         THRU 006000-EXIT.
001670*
001680     DISPLAY "HFORD100 - ORDERS READ        " WS-ORDER-COUNT.
001690     DISPLAY "HFORD100 - ORDERS POSTED      " WS-POSTED-COUNT.
001700     DISPLAY "HFORD100 - ORDERS REJECTED    " WS-REJECT-COUNT.
001710*
001720 000000-EXIT.
001730     STOP RUN.
001740*
001750*             L O A D   P R O D U C T   C A T A L O G
001760*
001770 001000-LOAD-PRODUCTS.
001780*
001790     OPEN INPUT PRODUCT-FILE.
001800     MOVE 0 TO PT-COUNT.
001810*
001820     READ PRODUCT-FILE INTO PRODUCT-FILE-REC
001830         AT END SET WS-PROD-EOF TO TRUE
001840     END-READ.
001850*
001860     PERFORM 001100-LOAD-ONE-PRODUCT
001870         THRU 001100-EXIT
001880         UNTIL WS-PROD-EOF.
001890*
001900     CLOSE PRODUCT-FILE.
001910*
001920 001000-EXIT.
001930     EXIT.
001940*
001950 001100-LOAD-ONE-PRODUCT.
001960*
001970     ADD 1 TO PT-COUNT.
001980     SET PT-IDX TO PT-COUNT.
001990     MOVE PROD-ID          TO PT-PRODUCT-ID (PT-IDX).
002000     MOVE PROD-NAME        TO PT-PRODUCT-NAME (PT-IDX).
002010     MOVE PROD-PRICE       TO PT-PRODUCT-PRICE (PT-IDX).
002020     MOVE PROD-CURRENCY    TO PT-PRODUCT-CURRENCY (PT-IDX).
002030     MOVE PROD-STOCK-QTY   TO PT-PRODUCT-STOCK-QTY (PT-IDX).
002040     MOVE PROD-CATEGORY    TO PT-PRODUCT-CATEGORY (PT-IDX).
002050     MOVE PROD-REGION      TO PT-PRODUCT-REGION (PT-IDX).
002060     ADD 1 TO WS-PROD-COUNT.
002070*
002080     READ PRODUCT-FILE INTO PRODUCT-FILE-REC
002090         AT END SET WS-PROD-EOF TO TRUE
002100     END-READ.
002110*
002120 001100-EXIT.
002130     EXIT.
002140*
002150*          L O A D   R E G I O N   V A T   T A B L E
002160*
002170 001500-LOAD-REGION-CONFIG.
002180*
002190     OPEN INPUT REGION-CONFIG-FILE.
002200     MOVE 0 TO RPC-COUNT.
002210*
002220     READ REGION-CONFIG-FILE INTO RPC-FILE-REC
002230         AT END SET WS-RPC-EOF TO TRUE
002240     END-READ.
002250*
002260     PERFORM 001600-LOAD-ONE-CONFIG
002270         THRU 001600-EXIT
002280         UNTIL WS-RPC-EOF.
002290*
002300     CLOSE REGION-CONFIG-FILE.
002310*
002320 001500-EXIT.
002330     EXIT.
002340*
002350 001600-LOAD-ONE-CONFIG.
002360*
002370     ADD 1 TO RPC-COUNT.
002380     SET RPC-IDX TO RPC-COUNT.
002390     MOVE RPC-REGION         TO RPC-T-REGION (RPC-IDX).
002400     MOVE RPC-VAT-PERCENTAGE TO RPC-T-VAT-PCT (RPC-IDX).
002410*
002420     READ REGION-CONFIG-FILE INTO RPC-FILE-REC
002430         AT END SET WS-RPC-EOF TO TRUE
002440     END-READ.
002450*
002460 001600-EXIT.
002470     EXIT.
002480*
002490*                 P O S T   O N E   O R D E R
002500*
002510 002000-POST-ONE-ORDER.
002520*
002530     ADD 1 TO WS-ORDER-COUNT.
002540     MOVE 0 TO OIT-COUNT.
002550     MOVE HF-ORDX-REC TO WS-HEADER-SAVE.
002560*
002570     READ ORDER-REQUEST-FILE INTO HF-ORDX-REC
002580         AT END SET WS-ORDREQ-EOF TO TRUE
002590     END-READ.
002600*
002610     PERFORM 002100-LOAD-ORDER-LINE
002620         THRU 002100-EXIT
002630         UNTIL (WS-ORDREQ-EOF) OR (HF-OR-IS-HEADER).
002640*
002650     MOVE WS-HEADER-SAVE TO HF-ORDX-REC.
002660*
002670     CALL "HFORDSUB" USING HF-ORDX-REC
002680                            ORDER-ITEM-TABLE
002690                            ORDER-LINE-RESULT-TABLE
002700                            PRODUCT-TABLE
002710                            RPC-TABLE
002720                            LK-ORDSUB-RESULT.
002730*
002740     IF (LK-ORDSUB-SUCCESS)
002750         ADD 1 TO WS-POSTED-COUNT
002760     ELSE
002770         ADD 1 TO WS-REJECT-COUNT
002780         DISPLAY "HFORD100 - ORDER " OH-ORDER-ID " REJECTED - "
002790                 LK-ORDSUB-MESSAGE
002800     END-IF.
002810*
002820     PERFORM 003000-WRITE-ORDER-RESULT
002830         THRU 003000-EXIT.
002840*
002850 002000-EXIT.
002860     EXIT.
002870*
002880 002100-LOAD-ORDER-LINE.
002890*
002900     ADD 1 TO OIT-COUNT.
002910     SET OIT-IDX TO OIT-COUNT.
002920     MOVE OI-LINE-NO      TO OIT-LINE-NO (OIT-IDX).
002930     MOVE OI-PRODUCT-ID   TO OIT-PRODUCT-ID (OIT-IDX).
002940     MOVE OI-QUANTITY     TO OIT-QUANTITY (OIT-IDX).
002950*
002960     READ ORDER-REQUEST-FILE INTO HF-ORDX-REC
002970         AT END SET WS-ORDREQ-EOF TO TRUE
002980     END-READ.
002990*
003000 002100-EXIT.
003010     EXIT.
003020*
003030*             W R I T E   O R D E R   R E S U L T
003040*
003050 003000-WRITE-ORDER-RESULT.
003060*
003070     SET HF-OR-IS-HEADER TO TRUE.
003080     WRITE ORDER-RESULT-RECORD FROM HF-ORDX-REC.
003090*
003100     MOVE 1 TO WS-TABLE-IDX.
003110     PERFORM 003100-WRITE-ONE-LINE
003120         THRU 003100-EXIT
003130         UNTIL WS-TABLE-IDX > OLR-COUNT.
003140*
003150 003000-EXIT.
003160     EXIT.
003170*
003180 003100-WRITE-ONE-LINE.
003190*
003200     SET OLR-IDX TO WS-TABLE-IDX.
003210     SET HF-OR-IS-LINE TO TRUE.
003220     MOVE OH-ORDER-ID                     TO OL-ORDER-ID.
003230     MOVE OLR-PRODUCT-ID (OLR-IDX)        TO OL-PRODUCT-ID.
003240     MOVE OLR-PRODUCT-NAME (OLR-IDX)      TO OL-PRODUCT-NAME.
003250     MOVE OLR-QUANTITY (OLR-IDX)          TO OL-QUANTITY.
003260     MOVE OLR-UNIT-PRICE (OLR-IDX)        TO OL-UNIT-PRICE.
003270     MOVE OLR-REGION (OLR-IDX)            TO OL-REGION.
003280     MOVE OLR-VAT-PERCENTAGE (OLR-IDX)    TO OL-VAT-PERCENTAGE.
003290     MOVE OLR-VAT-AMOUNT (OLR-IDX)        TO OL-VAT-AMOUNT.
003300     MOVE OLR-FINAL-PRICE (OLR-IDX)       TO OL-FINAL-PRICE.
003310     WRITE ORDER-RESULT-RECORD FROM HF-ORDX-REC.
003320     ADD 1 TO WS-TABLE-IDX.
003330*
003340 003100-EXIT.
003350     EXIT.
003360*
003370*         R E W R I T E   P R O D U C T   C A T A L O G
003380*
003390 006000-REWRITE-PRODUCTS.
003400*
003410     OPEN OUTPUT PRODUCT-OUT-FILE.
003420     MOVE 1 TO WS-TABLE-IDX.
003430     PERFORM 006100-WRITE-ONE-PRODUCT
003440         THRU 006100-EXIT
003450         UNTIL WS-TABLE-IDX > PT-COUNT.
003460     CLOSE PRODUCT-OUT-FILE.
003470*
003480 006000-EXIT.
003490     EXIT.
003500*
003510 006100-WRITE-ONE-PRODUCT.
003520*
003530     SET PT-IDX TO WS-TABLE-IDX.
003540     MOVE PT-PRODUCT-ID (PT-IDX)          TO PROD-ID.
003550     MOVE PT-PRODUCT-NAME (PT-IDX)        TO PROD-NAME.
003560     MOVE PT-PRODUCT-PRICE (PT-IDX)       TO PROD-PRICE.
003570     MOVE PT-PRODUCT-CURRENCY (PT-IDX)    TO PROD-CURRENCY.
003580     MOVE PT-PRODUCT-STOCK-QTY (PT-IDX)   TO PROD-STOCK-QTY.
003590     MOVE PT-PRODUCT-CATEGORY (PT-IDX)    TO PROD-CATEGORY.
003600     MOVE PT-PRODUCT-REGION (PT-IDX)      TO PROD-REGION.
003610     WRITE PRODUCT-OUT-RECORD FROM PRODUCT-FILE-REC.
003620     ADD 1 TO WS-TABLE-IDX.
003630*
003640 006100-EXIT.
003650     EXIT.
